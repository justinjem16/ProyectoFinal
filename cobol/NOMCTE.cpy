000100******************************************************************
000200*                                                            NOMCTE
000300*    COPY NOMCTE - TABLA DE PORCENTAJES Y TRAMOS DE RENTA
000400*    -------------------------------------------------------
000500*    CONTIENE LOS PORCENTAJES LEGALES DE DEDUCCIONES Y APORTES
000600*    PATRONALES (CCSS, BANCO POPULAR, INA, FCL, ASIGNACIONES
000700*    FAMILIARES) Y LOS LIMITES DE LOS TRAMOS DEL IMPUESTO SOBRE
000800*    LA RENTA APLICABLES AL SALARIO BRUTO MENSUAL.
000900*
001000*    ESTE MIEMBRO SE INCLUYE EN WORKING-STORAGE DE TODO PROGRAMA
001100*    QUE EJECUTE COPY NOMPRC (CALCULO DE NOMINA).
001200*
001300*    H I S T O R I A L   D E   C A M B I O S
001400*    FECHA       QUIEN   TICKET      DESCRIPCION
001500*    ----------  ------  ----------  --------------------------
001600*    1989-03-14  JRV     SOL-0118    PRIMERA VERSION - PCT CCSS
001700*    1989-11-02  JRV     SOL-0144    SE AGREGAN APORTES PATRONALES
001800*    1991-06-20  MGS     SOL-0231    SE AGREGA TABLA DE TRAMOS RTA
001900*    1994-01-09  MGS     SOL-0309    AJUSTE TRAMO 4 (SIN TOPE)
002000*    1999-01-18  RCA     SOL-0512    REVISION DE CIFRAS PARA EL A
002100*                                    NO 2000 - SIN CAMBIO DE PICT
002200*    2003-05-06  RCA     SOL-0677    SE DOCUMENTA QUE DEDUCCION-
002300*                                    CCSS/APORTE-CCSS NO SE USAN
002400*                                    COMO TERCERA TASA DIRECTA
002500*    2010-09-30  LBQ     SOL-0905    AJUSTE DE TRAMOS DE RENTA
002600*                                    SEGUN TABLA VIGENTE
002700*    2018-02-12  LBQ     SOL-1120    AJUSTE PCT BANCO POPULAR
002800*    2024-11-05  DCM     SOL-1344    AJUSTE FINAL DE TRAMOS DE
002900*                                    RENTA Y PORCENTAJES VIGENTES
003000******************************************************************
003100*    PORCENTAJES DE DEDUCCIONES AL EMPLEADO (FRACCION DECIMAL)
003200******************************************************************
003300 77  CTE-DEDUCCION-IVM           PIC 9V9999 VALUE 0.0417.
003400 77  CTE-DEDUCCION-SEM           PIC 9V9999 VALUE 0.0650.
003500 77  CTE-DEDUCCION-BANCO-POP     PIC 9V9999 VALUE 0.0100.
003600*    CTE-DEDUCCION-CCSS EXISTE SOLO DE REFERENCIA - NO SE USA EN
003700*    LA FORMULA, VER NOMPRC 500-CALCULAR-DEDUCCIONES.
003800 77  CTE-DEDUCCION-CCSS          PIC 9V9999 VALUE 0.1067.
003900******************************************************************
004000*    PORCENTAJES DE APORTES PATRONALES (FRACCION DECIMAL)
004100******************************************************************
004200 77  CTE-APORTE-IVM              PIC 9V9999 VALUE 0.0708.
004300 77  CTE-APORTE-SEM              PIC 9V9999 VALUE 0.1059.
004400 77  CTE-APORTE-INA              PIC 9V9999 VALUE 0.0150.
004500 77  CTE-APORTE-FCL              PIC 9V9999 VALUE 0.0300.
004600 77  CTE-APORTE-ASIGNACIONES     PIC 9V9999 VALUE 0.0500.
004700*    CTE-APORTE-CCSS EXISTE SOLO DE REFERENCIA - NO SE USA EN LA
004800*    FORMULA, VER NOMPRC 510-CALCULAR-APORTES-PATRONALES.
004900 77  CTE-APORTE-CCSS             PIC 9V9999 VALUE 0.2667.
005000******************************************************************
005100*    TABLA DE TRAMOS DEL IMPUESTO SOBRE LA RENTA (COLONES/MES)
005200******************************************************************
005300 01  TABLA-TRAMOS-RENTA.
005400     03  CTE-RENTA-EXENTO        PIC 9(09) VALUE 000941000.
005500     03  CTE-RENTA-TOPE-T1       PIC 9(09) VALUE 001405000.
005600     03  CTE-RENTA-TOPE-T2       PIC 9(09) VALUE 002108000.
005700     03  CTE-RENTA-TOPE-T3       PIC 9(09) VALUE 004215000.
005800     03  CTE-RENTA-TASA-T1       PIC 9V99  VALUE 0.10.
005900     03  CTE-RENTA-TASA-T2       PIC 9V99  VALUE 0.15.
006000     03  CTE-RENTA-TASA-T3       PIC 9V99  VALUE 0.20.
006100     03  CTE-RENTA-TASA-T4       PIC 9V99  VALUE 0.25.
