000100******************************************************************
000200*                                                            NOMREW
000300*    COPY NOMREW - NOMINA-REG, VISTA PARSEADA DE NOMINA-LINEA
000400*    -------------------------------------------------------
000500*    LAYOUT DE CAMPOS FIJOS QUE NOMPRC CALCULA Y QUE EL PARRAFO
000600*    570-ARMAR-LINEA-NOMINA (COPY NOMPRC) CONVIERTE A LINEA CSV
000700*    (NOMINA-LINEA, COPY NOMREG) ANTES DE CADA WRITE. MISMO ORDEN
000800*    DE CAMPOS QUE TRAIA EL REGISTRO DESDE 1991.
000900*
001000*    H I S T O R I A L   D E   C A M B I O S
001100*    FECHA       QUIEN   TICKET      DESCRIPCION
001200*    ----------  ------  ----------  --------------------------
001300*    2025-03-10  DCM     SOL-1402    PRIMERA VERSION DE ESTE
001400*                                    MIEMBRO - EL LAYOUT FIJO SE
001500*                                    TRASLADA AQUI DESDE NOMREG,
001600*                                    QUE AHORA SOLO DECLARA LA
001700*                                    LINEA CRUDA DEL ARCHIVO. EL
001800*                                    HISTORIAL DE CADA CAMPO
001900*                                    QUEDA DOCUMENTADO EN NOMREG.
002000******************************************************************
002100 01  NOMINA-REG.
002200     03  NOM-ID                  PIC 9(06).
002300     03  NOM-EMPLEADO-ID         PIC 9(06).
002400     03  NOM-FECHA-EMISION       PIC 9(08).
002500     03  NOM-FECHA-EMISION-R REDEFINES NOM-FECHA-EMISION.
002600         05  NOM-FE-CCYY         PIC 9(04).
002700         05  NOM-FE-MM           PIC 9(02).
002800         05  NOM-FE-DD           PIC 9(02).
002900     03  NOM-PERIODO             PIC X(10).
003000******************************************************************
003100*    SALARIO
003200******************************************************************
003300     03  NOM-SALARIO-BRUTO       PIC S9(09)V99.
003400     03  NOM-SALARIO-NETO        PIC S9(09)V99.
003500******************************************************************
003600*    DEDUCCIONES DEL EMPLEADO (VER NOMPRC 500-CALCULAR-DEDUCCIONES)
003700******************************************************************
003800     03  NOM-DEDUCCION-IVM       PIC S9(09)V99.
003900     03  NOM-DEDUCCION-SEM       PIC S9(09)V99.
004000     03  NOM-DEDUCCION-CCSS      PIC S9(09)V99.
004100     03  NOM-DEDUCCION-BCO-POP   PIC S9(09)V99.
004200     03  NOM-DEDUCCION-RENTA     PIC S9(09)V99.
004300******************************************************************
004400*    APORTES PATRONALES (VER NOMPRC 510-CALCULAR-APORTES-PATRON)
004500******************************************************************
004600     03  NOM-APORTE-IVM          PIC S9(09)V99.
004700     03  NOM-APORTE-SEM          PIC S9(09)V99.
004800     03  NOM-APORTE-CCSS         PIC S9(09)V99.
004900     03  NOM-APORTE-INA          PIC S9(09)V99.
005000     03  NOM-APORTE-FCL          PIC S9(09)V99.
005100     03  NOM-APORTE-ASIGNAC      PIC S9(09)V99.
005200     03  FILLER                  PIC X(08).
