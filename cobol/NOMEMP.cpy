000100******************************************************************
000200*                                                            NOMEMP
000300*    COPY NOMEMP - AREA DE ARCHIVO DEL MAESTRO DE EMPLEADOS
000400*    (EMPLEADOS.TXT)
000500*    -------------------------------------------------------
000600*    EMPLEADOS.TXT ES LINE SEQUENTIAL, CAMPOS SEPARADOS POR COMA,
000700*    SIN ENCABEZADO Y SIN COMILLAS NI ESCAPE - EL CAMPO 1 ES
000800*    SIEMPRE EL NUMERO DE EMPLEADO. POR ESO EL REGISTRO DE
000900*    ARCHIVO (EMPLEADO-LINEA) ES UNA SOLA LINEA DE TEXTO CRUDO Y
001000*    NO UN GRUPO DE CAMPOS FIJOS; EL DESARME POR COMA (UNSTRING)
001100*    SE HACE EN WORKING-STORAGE, SOBRE EL LAYOUT PARSEADO DEL
001200*    COPY NOMEMW. VER 412/413-LEER-EMPLEADO DE 4NOMCAL Y
001300*    210/212-LEER-EMPLEADO DE 6NOMMEN.
001400*
001500*    H I S T O R I A L   D E   C A M B I O S
001600*    FECHA       QUIEN   TICKET      DESCRIPCION
001700*    ----------  ------  ----------  --------------------------
001800*    1989-03-14  JRV     SOL-0118    PRIMERA VERSION DEL MAESTRO
001900*    1990-07-22  JRV     SOL-0162    SE AGREGA PUESTO Y TELEFONO
002000*    1993-02-18  MGS     SOL-0288    SE AGREGA SEGUNDO APELLIDO
002100*    1996-10-04  MGS     SOL-0401    SE AGREGA CORREO ELECTRONICO
002200*    1998-12-11  RCA     SOL-0498    REVISION Y2K - FECHA-INGRESO
002300*                                    PASA A CCYYMMDD (8 DIGITOS)
002400*    2005-08-09  RCA     SOL-0702    SE AGREGA INDICADOR DE
002500*                                    PLANILLA (QUINCENAL/MENSUAL)
002600*    2012-04-27  LBQ     SOL-0958    SE AGREGA EMP-ESTADO Y VISTA
002700*                                    REDEFINIDA DE FECHA DE
002800*                                    INGRESO POR ANO/MES/DIA
002900*    2024-11-05  DCM     SOL-1344    SE DOCUMENTA VISTA DE NOMBRE
003000*                                    COMPLETO PARA REPORTES
003100*    2025-03-10  DCM     SOL-1402    EMPLEADOS.TXT SIEMPRE FUE UN
003200*                                    COMMA-DELIMITED PLANO, PERO
003300*                                    EL REGISTRO DE ARCHIVO SE
003400*                                    DECLARABA CON CAMPOS FIJOS -
003500*                                    DESALINEABA TODO DESPUES DE
003600*                                    LA PRIMERA COMA. SE CAMBIA
003700*                                    EL REGISTRO A UNA SOLA LINEA
003800*                                    CRUDA (ORGANIZATION LINE
003900*                                    SEQUENTIAL EN EL SELECT) Y EL
004000*                                    LAYOUT FIJO ANTERIOR SE MUEVE
004100*                                    AL NUEVO COPY NOMEMW.
004200*    2025-03-17  DCM     SOL-1409    SE ELIMINA EMP-ESTADO DEL
004300*                                    MAESTRO (VER NOMEMW) - CAMPO
004400*                                    DE RECURSOS HUMANOS QUE NUNCA
004500*                                    FORMO PARTE DE LOS ONCE CAMPOS
004600*                                    QUE CONSUME ESTA NOMINA.
004700******************************************************************
004800 FD  EMPLEADO-FILE
004900     LABEL RECORD STANDARD.
005000*    250 POSICIONES ALCANZAN DE SOBRA PARA LOS ONCE CAMPOS DEL
005100*    CSV MAS SUS DIEZ COMAS; NO HAY REGISTROS DE LONGITUD FIJA
005200*    EN ESTE ARCHIVO, CADA LINEA TRAE SOLO LO QUE OCUPAN SUS
005300*    VALORES.
005400 01  EMPLEADO-LINEA              PIC X(250).
