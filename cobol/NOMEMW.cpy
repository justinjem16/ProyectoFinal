000100******************************************************************
000200*                                                            NOMEMW
000300*    COPY NOMEMW - EMPLEADO-REG, VISTA PARSEADA DE EMPLEADO-LINEA
000400*    -------------------------------------------------------
000500*    RESULTADO DE DESARMAR POR COMA LA LINEA CRUDA DEL MAESTRO
000600*    (EMPLEADO-LINEA, COPY NOMEMP); MISMO ORDEN DE CAMPOS QUE
000700*    TRAIA EL CSV DESDE 1989. EL CAMPO 1 (EMP-NUM-EMPLEADO) ES
000800*    SIEMPRE LA LLAVE DE BUSQUEDA; NO EXISTE ACCESO INDEXADO -
000900*    TODA BUSQUEDA POR NUMERO DE EMPLEADO ES UN BARRIDO
001000*    SECUENCIAL COMPLETO DEL ARCHIVO (VER 4NOMCAL/6NOMMEN).
001100*    LOS MONTOS (EMP-SALARIO-BRUTO) VIENEN EN EL CSV SIN PUNTO
001200*    DECIMAL - ONCE DIGITOS, LOS DOS ULTIMOS SON CENTIMOS - PARA
001300*    QUE EL UNSTRING LOS ENTREGUE DIRECTO AL CAMPO CON V99
001400*    IMPLICITA, SIN NECESIDAD DE ALINEAR UN PUNTO.
001500*
001600*    H I S T O R I A L   D E   C A M B I O S
001700*    FECHA       QUIEN   TICKET      DESCRIPCION
001800*    ----------  ------  ----------  --------------------------
001900*    2025-03-10  DCM     SOL-1402    PRIMERA VERSION DE ESTE
002000*                                    MIEMBRO - EL LAYOUT FIJO SE
002100*                                    TRASLADA AQUI DESDE NOMEMP,
002200*                                    QUE AHORA SOLO DECLARA LA
002300*                                    LINEA CRUDA DEL ARCHIVO. EL
002400*                                    HISTORIAL DE CADA CAMPO
002500*                                    QUEDA DOCUMENTADO EN NOMEMP.
002600*    2025-03-17  DCM     SOL-1409    SE ELIMINA EMP-ESTADO DE ESTA
002700*                                    VISTA - ERA UN CAMPO DE USO
002800*                                    EXCLUSIVO DE RECURSOS HUMANOS,
002900*                                    AJENO A LOS ONCE CAMPOS QUE
003000*                                    NOMINA REALMENTE CONSUME; NI
003100*                                    4NOMCAL NI 6NOMMEN LO
003200*                                    VALIDABAN NI LO IMPRIMIAN.
003300******************************************************************
003400 01  EMPLEADO-REG.
003500******************************************************************
003600*    LLAVE DE BUSQUEDA (CAMPO 1 DEL CSV)
003700******************************************************************
003800     03  EMP-NUM-EMPLEADO        PIC 9(06).
003900     03  EMP-CEDULA              PIC X(12).
004000******************************************************************
004100*    BLOQUE DE NOMBRE - SE GUARDA POR PARTES (CSV) PERO TAMBIEN
004200*    SE PUEDE LEER COMO UNA SOLA CADENA PARA IMPRESION DE RECIBOS.
004300******************************************************************
004400     03  EMP-NOMBRE-COMPLETO-GRP.
004500         05  EMP-NOMBRE          PIC X(20).
004600         05  EMP-APELLIDO1       PIC X(20).
004700         05  EMP-APELLIDO2       PIC X(20).
004800     03  EMP-NOMBRE-COMPLETO-R REDEFINES EMP-NOMBRE-COMPLETO-GRP
004900                                 PIC X(60).
005000     03  EMP-EMAIL               PIC X(40).
005100     03  EMP-TELEFONO            PIC X(15).
005200******************************************************************
005300*    DATOS DE PUESTO Y SALARIO
005400******************************************************************
005500     03  EMP-PUESTO              PIC X(30).
005600     03  EMP-SALARIO-BRUTO       PIC S9(09)V99.
005700     03  EMP-TIPO-PLANILLA       PIC X(09).
005800         88  EMP-PLANILLA-MENSUAL    VALUE "MENSUAL".
005900         88  EMP-PLANILLA-QUINCENAL  VALUE "QUINCENAL".
006000******************************************************************
006100*    FECHA DE INGRESO - LLEGA CCYYMMDD, CON VISTA REDEFINIDA POR
006200*    ANO/MES/DIA PARA LA ELEGIBILIDAD Y EL PERIODO.
006300******************************************************************
006400     03  EMP-FECHA-INGRESO       PIC 9(08).
006500     03  EMP-FECHA-INGRESO-R REDEFINES EMP-FECHA-INGRESO.
006600         05  EMP-FI-CCYY         PIC 9(04).
006700         05  EMP-FI-MM           PIC 9(02).
006800         05  EMP-FI-DD           PIC 9(02).
006900     03  FILLER                  PIC X(10).
