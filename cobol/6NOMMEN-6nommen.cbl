000100******************************************************************
000200*    PROGRAM-ID.  6NOMMEN
000300*    AUTHOR.      MARIELA GOMEZ SOLANO
000400*    INSTALLATION. DEPARTAMENTO DE SISTEMAS - NOMINA
000500*    DATE-WRITTEN. 1991-07-02
000600*    DATE-COMPILED.
000700*    SECURITY.    CONFIDENCIAL - USO INTERNO DE NOMINA
000800*
000900*    PROPOSITO.
001000*    CORRIDA MENSUAL CONSOLIDADA DE NOMINA. LEE EL MAESTRO DE
001100*    EMPLEADOS EN EL ORDEN EN QUE ESTA EN EL ARCHIVO (NO SE
001200*    REORDENA - VER NOTA DE 1996 MAS ABAJO), CALCULA LA NOMINA
001300*    DE CADA EMPLEADO ELEGIBLE PARA EL PERIODO, LA AGREGA AL
001400*    HISTORICO NOMINAS.TXT Y EMITE EL REPORTE CONSOLIDADO CON
001500*    UN SOLO CORTE DE CONTROL AL FINAL (TOTALES DE LA EMPRESA).
001600*
001700*    ESTE ES EL PROGRAMA QUE CORRE EL OPERADOR UNA VEZ AL MES,
001800*    DESPUES DEL CIERRE DE PLANILLA, PARA LIQUIDAR A TODO EL
001900*    PERSONAL MENSUAL DE UNA SOLA VEZ. LOS CASOS SUELTOS (ALTAS
002000*    A MEDIO MES, CORRECCIONES) SE ATIENDEN CON 4NOMCAL.
002100*
002200*    H I S T O R I A L   D E   C A M B I O S
002300*    FECHA       QUIEN   TICKET      DESCRIPCION               CT
002400*    ----------  ------  ----------  ------------------------ --
002500*    1991-07-02  MGS     SOL-0235    PRIMERA VERSION            1
002600*    1993-02-18  MGS     SOL-0288    SE EXCLUYEN LOS EMPLEADOS  2
002700*                                    QUE AUN NO HAN INGRESADO      2
002800*    1996-10-04  MGS     SOL-0401    SE RETIRA EL SORT POR      3
002900*                                    DEPARTAMENTO - EL CLIENTE     3
003000*                                    PIDE EL REPORTE EN EL          3
003100*                                    ORDEN DEL MAESTRO, NO POR      3
003200*                                    DEPARTAMENTO                   3
003300*    1998-12-11  RCA     SOL-0498    REVISION Y2K - FECHAS DE   4
003400*                                    4 DIGITOS DE ANO              4
003500*    2010-09-30  LBQ     SOL-0905    SE AGREGA IMPUESTO DE      5
003600*                                    RENTA A LOS ACUMULADOS        5
003700*    2018-02-12  LBQ     SOL-1120    SE AGREGAN LOS APORTES     6
003800*                                    PATRONALES AL REPORTE Y AL    6
003900*                                    RESUMEN EJECUTIVO               6
004000*    2024-11-05  DCM     SOL-1344    SE ABORTA SIN EMITIR       7
004100*                                    REPORTE CUANDO NINGUN          7
004200*                                    EMPLEADO RESULTA ELEGIBLE      7
004300*    2025-03-10  DCM     SOL-1402    EMPLEADOS.TXT/NOMINAS.TXT PASAN  8
004400*                                    A LEERSE/ESCRIBIRSE COMO TEXTO   8
004500*                                    CSV LINE SEQUENTIAL (UNSTRING AL 8
004600*                                    LEER, STRING AL ESCRIBIR); LOS   8
004700*                                    MONTOS DEL REPORTE CONSOLIDADO Y 8
004800*                                    DEL RESUMEN PASAN A MOSTRARSE EN 8
004900*                                    COLONES                          8
005000*    2025-03-17  DCM     SOL-1409    SE QUITA EL CAMPO EMP-ESTADO DEL 9
005100*                                    UNSTRING DEL MAESTRO (NO LO USA  9
005200*                                    ESTE SISTEMA) Y SE REESCRIBEN    9
005300*                                    LAS COMPUERTAS DE VALIDACION SIN 9
005400*                                    GO TO, CON IF/ELSE ANIDADO       9
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. 6NOMMEN.
005800 AUTHOR. MARIELA GOMEZ SOLANO.
005900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - NOMINA.
006000 DATE-WRITTEN. 1991-07-02.
006100 DATE-COMPILED.
006200 SECURITY. CONFIDENCIAL - USO INTERNO DE NOMINA.
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600*    MISMO CANAL DE CONTROL C01 QUE USA 4NOMCAL PARA EL SALTO DE
006700*    FORMULARIO ENTRE LA PAGINA DE ENCABEZADO Y EL DETALLE.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CURRENCY SIGN IS "₡" WITH PICTURE SYMBOL "$".
007100
007200 INPUT-OUTPUT SECTION.
007300*    LOS MISMOS TRES ARCHIVOS PLANOS QUE USA 4NOMCAL; SOLO CAMBIA
007400*    EL NOMBRE LOGICO DEL REPORTE (CONSOLID EN VEZ DE RECIBO)
007500*    PORQUE AQUI ES UN REPORTE DE TALLER, NO UN RECIBO INDIVIDUAL.
007600 FILE-CONTROL.
007700     SELECT EMPLEADO-FILE ASSIGN TO EMPLEADOS
007800         ORGANIZATION LINE SEQUENTIAL.
007900     SELECT NOMINA-FILE   ASSIGN TO NOMINAS
008000         ORGANIZATION LINE SEQUENTIAL.
008100     SELECT REPORTE       ASSIGN TO CONSOLID.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*    MISMOS COPYBOOKS DE MAESTRO Y DE NOMINA QUE 4NOMCAL - EL
008600*    HISTORICO NOMINAS.TXT LO ALIMENTAN AMBOS PROGRAMAS POR IGUAL.
008700 COPY NOMEMP.
008800 COPY NOMREG.
008900 FD  REPORTE.
009000 01  REPORTE-REG                 PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300*    TABLA DE PORCENTAJES Y TRAMOS DE RENTA, COMPARTIDA CON
009400*    4NOMCAL Y CON EL COPY NOMPRC.
009500 COPY NOMCTE.
009600*    LAYOUTS PARSEADOS DEL MAESTRO Y DE LA NOMINA - SE DESARMAN/
009700*    ARMAN CONTRA LAS LINEAS CRUDAS DE NOMEMP/NOMREG (FILE SECTION)
009800*    EN 212-PARTIR-EMPLEADO Y EN NOMPRC 570-ARMAR-LINEA-NOMINA.
009900 COPY NOMEMW.
010000 COPY NOMREW.
010100******************************************************************
010200*    CAMPOS EXIGIDOS POR EL CONTRATO DE NOMPRC
010300******************************************************************
010400 77  WS-CALC-EXCESO              PIC S9(09)V99.
010500 77  WS-CALC-TRAMO-MONTO         PIC S9(09)V99.
010600 77  WS-CALC-TOTAL-DEDUC         PIC S9(09)V99.
010700*    PERIODO QUE DIGITA EL OPERADOR EN 100-INICIO, CON LA MISMA
010800*    VISTA REDEFINIDA ANO/MES/DIA QUE USA 4NOMCAL.
010900 01  WS-FECHA-PERIODO            PIC 9(08).
011000 01  WS-FECHA-PERIODO-R REDEFINES WS-FECHA-PERIODO.
011100     03  WS-FECHA-PERIODO-CCYY   PIC 9(04).
011200     03  WS-FECHA-PERIODO-MM     PIC 9(02).
011300     03  WS-FECHA-PERIODO-DD     PIC 9(02).
011400*    LA CORRIDA CONSOLIDADA SOLO LIQUIDA PERSONAL MENSUAL; EL
011500*    QUINCENAL SE PROCESA CASO POR CASO CON 4NOMCAL, POR ESO ESTE
011600*    CAMPO VIENE FIJO EN "MENSUAL" Y NO SE LE PREGUNTA AL OPERADOR.
011700 77  WS-TIPO-PLANILLA-SEL        PIC X(09) VALUE "MENSUAL".
011800******************************************************************
011900*    FECHA DE PROCESO (PARA EL ENCABEZADO DEL REPORTE)
012000******************************************************************
012100*    FECHA DEL RELOJ DEL SISTEMA EL DIA QUE SE CORRE EL PROGRAMA -
012200*    NO CONFUNDIR CON WS-FECHA-PERIODO, QUE ES EL MES QUE SE ESTA
012300*    LIQUIDANDO (PUEDEN SER DISTINTOS SI LA CORRIDA SE ATRASA).
012400 01  FECHA-PROCESO.
012500     03  FP-AA                   PIC 99.
012600     03  FP-MM                   PIC 99.
012700     03  FP-DD                   PIC 99.
012800*    TABLA DE LAS TRES LETRAS DE CADA MES PARA EL ENCABEZADO DEL
012900*    REPORTE (DD/MES/AA) EN VEZ DE UNA FECHA NUMERICA.
013000 01  MESES.
013100     03  FILLER                  PIC X(36) VALUE
013200         "ENEFEBMARABRMAYJUNJULAGOSEPOCTNOVDIC".
013300 01  MESES-R REDEFINES MESES.
013400     03  MESES-OC OCCURS 12 TIMES.
013500         05  MES                 PIC X(03).
013600******************************************************************
013700*    BANDERAS Y CONTADORES DE CONTROL
013800******************************************************************
013900*    WS-EMPLEADO-EOF Y WS-EMPLEADO-ELEGIBLE SON BANDERAS DE UN
014000*    SOLO DIGITO (CERO/UNO), IGUAL QUE EN 4NOMCAL. LOS CONTADORES
014100*    DE PROCESADOS/EXCLUIDOS ALIMENTAN EL MENSAJE DE 200-EXIT Y EL
014200*    RESUMEN EJECUTIVO DEL PIE DEL REPORTE.
014300 77  WS-EMPLEADO-EOF             PIC 9 COMP VALUE 0.
014400 77  WS-EMPLEADO-ELEGIBLE        PIC 9 COMP VALUE 0.
014500 77  WS-SIGUIENTE-ID-NOMINA      PIC 9(06) COMP VALUE ZERO.
014600 77  EMPLEADOS-PROCESADOS        PIC 9(06) COMP VALUE ZERO.
014700 77  EMPLEADOS-EXCLUIDOS         PIC 9(06) COMP VALUE ZERO.
014800*    CONTADOR-PAGINAS EN CERO INDICA QUE EL REPORTE TODAVIA NO SE
014900*    HA ABIERTO - VER 292-IMPRIMIR-TITULOS; ASI EL ARCHIVO NI SE
015000*    CREA SI NINGUN EMPLEADO RESULTA ELEGIBLE (SOL-1344 DE 2024).
015100 77  CONTADOR-PAGINAS            PIC 9(03) COMP VALUE ZERO.
015200*    TRES DIGITOS SON DE SOBRA PARA LA CANTIDAD DE PAGINAS QUE
015300*    PRODUCE ESTE REPORTE EN UN MES NORMAL.
015400 77  MAXIMO-LINEAS               PIC 99    VALUE 15.
015500*    QUINCE RENGLONES DE DETALLE POR PAGINA, IGUAL QUE EL RESTO DE
015600*    LOS REPORTES DE ESTE DEPARTAMENTO.
015700 77  CONT-LINEAS                 PIC 99    VALUE ZERO.
015800******************************************************************
015900*    ACUMULADORES DE LA EMPRESA (ZONED - EL TALLER NO EMPAQUETA
016000*    CAMPOS MONETARIOS, VER NOMREG). SON LAS MISMAS SEIS COLUMNAS
016100*    DEL RENGLON DE TOTALES DEL REPORTE CONSOLIDADO.
016200******************************************************************
016300 77  TOTAL-SALARIOS              PIC S9(11)V99 VALUE ZERO.
016400 77  TOTAL-CCSS                  PIC S9(11)V99 VALUE ZERO.
016500 77  TOTAL-INA                   PIC S9(11)V99 VALUE ZERO.
016600 77  TOTAL-FCL                   PIC S9(11)V99 VALUE ZERO.
016700 77  TOTAL-ASIGNACIONES          PIC S9(11)V99 VALUE ZERO.
016800 77  TOTAL-APORTES               PIC S9(11)V99 VALUE ZERO.
016900*    ACUMULADOR DE TRABAJO DE UN SOLO EMPLEADO - SE RECALCULA EN
017000*    CADA VUELTA DE 260-ACUMULAR-TOTALES, NO ES UN GRAN TOTAL.
017100 77  WS-APORTES-UN-EMPLEADO      PIC S9(09)V99 VALUE ZERO.
017200******************************************************************
017300*    ENCABEZADOS DEL REPORTE CONSOLIDADO (REPORTS S3)
017400******************************************************************
017500*    PRIMERA LINEA DE CADA PAGINA - FECHA DE CORRIDA, TITULO DEL
017600*    REPORTE Y NUMERO DE PAGINA (T1-PAG LO LLENA 292 CON EL
017700*    CONTADOR-PAGINAS YA INCREMENTADO).
017800 01  TITULO-1.
017900     05  FILLER                  PIC X(07) VALUE "FECHA: ".
018000     05  T1-DD                   PIC 99.
018100     05  FILLER                  PIC X(01) VALUE "/".
018200     05  T1-MM                   PIC X(03).
018300     05  FILLER                  PIC X(03) VALUE "/20".
018400     05  T1-AA                   PIC 99.
018500*    EL PREFIJO "/20" DE FILLER ASUME SIGLO 20XX, IGUAL QUE EL
018600*    RESTO DE ESTE SUBSISTEMA.
018700     05  FILLER                  PIC X(24) VALUE SPACES.
018800     05  FILLER                  PIC X(29) VALUE
018900         "NOMINA MENSUAL CONSOLIDADA".
019000     05  FILLER                  PIC X(20) VALUE SPACES.
019100     05  FILLER                  PIC X(05) VALUE "PAG: ".
019200     05  T1-PAG                  PIC X(03).
019300     05  FILLER                  PIC X(33) VALUE SPACES.
019400*    SEGUNDA LINEA DE CADA PAGINA - LOS SIETE TITULOS DE COLUMNA,
019500*    EN EL MISMO ORDEN Y ANCHO QUE DETALLE Y RENGLON-TOTALES MAS
019600*    ABAJO, PARA QUE LAS COLUMNAS CUADREN EN LA IMPRESORA.
019700 01  TITULO-2.
019800     05  FILLER                  PIC X(20) VALUE "EMPLEADO".
019900     05  FILLER                  PIC X(02) VALUE SPACES.
020000     05  FILLER                  PIC X(15) VALUE "SALARIO".
020100     05  FILLER                  PIC X(01) VALUE SPACES.
020200     05  FILLER                  PIC X(15) VALUE "CCSS".
020300     05  FILLER                  PIC X(01) VALUE SPACES.
020400     05  FILLER                  PIC X(15) VALUE "INA".
020500     05  FILLER                  PIC X(01) VALUE SPACES.
020600     05  FILLER                  PIC X(15) VALUE "FCL".
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800     05  FILLER                  PIC X(15) VALUE "ASIGNACIONES".
020900     05  FILLER                  PIC X(01) VALUE SPACES.
021000     05  FILLER                  PIC X(15) VALUE "TOTAL APORTES".
021100     05  FILLER                  PIC X(15) VALUE SPACES.
021200******************************************************************
021300*    DETALLE DEL EMPLEADO - REPORTE DE APORTES PATRONALES (7 COL)
021400******************************************************************
021500*    UN RENGLON POR EMPLEADO ELEGIBLE: NOMBRE Y LAS SEIS COLUMNAS
021600*    DE DINERO QUE TAMBIEN SE ACUMULAN EN 260-ACUMULAR-TOTALES.
021700 01  DETALLE.
021800     05  DET-EMPLEADO            PIC X(20).
021900     05  FILLER                  PIC X(02) VALUE SPACES.
022000     05  DET-SALARIO             PIC $ZZZ,ZZZ,ZZ9.99.
022100     05  FILLER                  PIC X(01) VALUE SPACES.
022200     05  DET-CCSS                PIC $ZZZ,ZZZ,ZZ9.99.
022300     05  FILLER                  PIC X(01) VALUE SPACES.
022400     05  DET-INA                 PIC $ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                  PIC X(01) VALUE SPACES.
022600     05  DET-FCL                 PIC $ZZZ,ZZZ,ZZ9.99.
022700     05  FILLER                  PIC X(01) VALUE SPACES.
022800     05  DET-ASIGNACIONES        PIC $ZZZ,ZZZ,ZZ9.99.
022900     05  FILLER                  PIC X(01) VALUE SPACES.
023000     05  DET-TOTAL-APORTES       PIC $ZZZ,ZZZ,ZZ9.99.
023100*    ESTA COLUMNA ES WS-APORTES-UN-EMPLEADO DEL PARRAFO 260, NO UN
023200*    CAMPO DE NOMINA-REG.
023300     05  FILLER                  PIC X(15) VALUE SPACES.
023400******************************************************************
023500*    CORTE DE CONTROL UNICO - TOTALES DE LA EMPRESA (S3)
023600******************************************************************
023700*    MISMO LAYOUT DE COLUMNAS QUE DETALLE, PERO CON EL ROTULO
023800*    "TOTALES: " EN LUGAR DEL NOMBRE DE UN EMPLEADO; ES EL UNICO
023900*    CORTE DE CONTROL DE ESTE REPORTE - SE IMPRIME UNA SOLA VEZ,
024000*    AL FINAL DEL BARRIDO DEL MAESTRO.
024100 01  RENGLON-TOTALES.
024200     05  FILLER                  PIC X(10) VALUE "TOTALES: ".
024300     05  FILLER                  PIC X(12) VALUE SPACES.
024400     05  TOT-SALARIO             PIC $ZZZ,ZZZ,ZZ9.99.
024500     05  FILLER                  PIC X(01) VALUE SPACES.
024600     05  TOT-CCSS                PIC $ZZZ,ZZZ,ZZ9.99.
024700     05  FILLER                  PIC X(01) VALUE SPACES.
024800     05  TOT-INA                 PIC $ZZZ,ZZZ,ZZ9.99.
024900     05  FILLER                  PIC X(01) VALUE SPACES.
025000     05  TOT-FCL                 PIC $ZZZ,ZZZ,ZZ9.99.
025100     05  FILLER                  PIC X(01) VALUE SPACES.
025200     05  TOT-ASIGNACIONES        PIC $ZZZ,ZZZ,ZZ9.99.
025300     05  FILLER                  PIC X(01) VALUE SPACES.
025400     05  TOT-APORTES             PIC $ZZZ,ZZZ,ZZ9.99.
025500     05  FILLER                  PIC X(15) VALUE SPACES.
025600******************************************************************
025700*    RESUMEN EJECUTIVO (TABLA DE DOS COLUMNAS) Y NOTA DE
025800*    PORCENTAJES VIGENTES AL PIE DEL REPORTE
025900******************************************************************
026000*    EL RESUMEN REPITE LOS MISMOS SEIS TOTALES DE RENGLON-TOTALES
026100*    PERO EN FORMATO DE ETIQUETA/VALOR, UNO POR LINEA, PARA QUE
026200*    GERENCIA LOS LEA SIN TENER QUE CUADRAR COLUMNAS.
026300 01  RESUMEN-TITULO.
026400     05  FILLER                  PIC X(18) VALUE
026500         "RESUMEN EJECUTIVO".
026600     05  FILLER                  PIC X(114) VALUE SPACES.
026700 01  RESUMEN-EMPLEADOS.
026800     05  FILLER                  PIC X(18) VALUE
026900         "TOTAL EMPLEADOS: ".
027000     05  RES-EMPLEADOS           PIC ZZZ,ZZ9.
027100     05  FILLER                  PIC X(107) VALUE SPACES.
027200 01  RESUMEN-SALARIOS.
027300     05  FILLER                  PIC X(18) VALUE
027400         "TOTAL SALARIOS: ".
027500     05  RES-SALARIOS            PIC $ZZZ,ZZZ,ZZ9.99.
027600     05  FILLER                  PIC X(99) VALUE SPACES.
027700 01  RESUMEN-CCSS.
027800     05  FILLER                  PIC X(18) VALUE
027900         "TOTAL CCSS: ".
028000     05  RES-CCSS                PIC $ZZZ,ZZZ,ZZ9.99.
028100     05  FILLER                  PIC X(99) VALUE SPACES.
028200 01  RESUMEN-INA.
028300     05  FILLER                  PIC X(18) VALUE
028400         "TOTAL INA: ".
028500     05  RES-INA                 PIC $ZZZ,ZZZ,ZZ9.99.
028600     05  FILLER                  PIC X(99) VALUE SPACES.
028700 01  RESUMEN-FCL.
028800     05  FILLER                  PIC X(18) VALUE
028900         "TOTAL FCL: ".
029000     05  RES-FCL                 PIC $ZZZ,ZZZ,ZZ9.99.
029100     05  FILLER                  PIC X(99) VALUE SPACES.
029200 01  RESUMEN-ASIGNACIONES.
029300     05  FILLER                  PIC X(18) VALUE
029400         "TOTAL ASIGNAC: ".
029500     05  RES-ASIGNACIONES        PIC $ZZZ,ZZZ,ZZ9.99.
029600     05  FILLER                  PIC X(99) VALUE SPACES.
029700 01  RESUMEN-SEPARADOR.
029800     05  FILLER                  PIC X(40) VALUE
029900         "----------------------------------------".
030000     05  FILLER                  PIC X(92) VALUE SPACES.
030100 01  RESUMEN-TOTAL-PAGAR.
030200     05  FILLER                  PIC X(18) VALUE
030300         "TOTAL A PAGAR: ".
030400     05  RES-TOTAL-PAGAR         PIC $ZZZ,ZZZ,ZZ9.99.
030500     05  FILLER                  PIC X(99) VALUE SPACES.
030600*    NOTA AL PIE CON LOS PORCENTAJES VIGENTES, PARA QUE QUIEN LEA
030700*    EL REPORTE NO TENGA QUE CONSULTAR NOMCTE POR SEPARADO.
030800 01  NOTA-PORCENTAJES-1.
030900     05  FILLER                  PIC X(79) VALUE
031000         "PORCENTAJES VIGENTES - CCSS IVM 4.17%/7.08% SEM 6.50%/10.".
031100     05  FILLER                  PIC X(53) VALUE
031200         "59% BANCO POPULAR 1.00% INA 1.50% FCL 3.00%".
031300 01  NOTA-PORCENTAJES-2.
031400     05  FILLER                  PIC X(45) VALUE
031500         "ASIGNACIONES FAMILIARES 5.00% - VER NOMCTE.".
031600     05  FILLER                  PIC X(87) VALUE SPACES.
031700
031800 PROCEDURE DIVISION.
031900*    PARRAFO PRINCIPAL - APERTURA, BARRIDO COMPLETO DEL MAESTRO,
032000*    CIERRE. A DIFERENCIA DE 4NOMCAL, AQUI SI HAY PERFORM ... UNTIL
032100*    PORQUE LA "TRANSACCION" ES CADA REGISTRO DEL MAESTRO.
032200 MAIN-PROCEDURE.
032300     PERFORM 100-INICIO.
032400     PERFORM 200-PROCESO.
032500     PERFORM 300-FIN.
032600     STOP RUN.
032700
032800******************************************************************
032900*    100 - APERTURA DE ARCHIVOS Y CAPTURA DEL PERIODO
033000******************************************************************
033100*    UNICA CAPTURA DE TODA LA CORRIDA - EL PERIODO QUE SE VA A
033200*    LIQUIDAR; TODOS LOS DEMAS DATOS SALEN DEL MAESTRO O DEL
033300*    RELOJ DEL SISTEMA. NOMINA-FILE SE ABRE EN EXTEND PORQUE
033400*    ACUMULA EL HISTORICO DE TODAS LAS CORRIDAS (VER 240 MAS
033500*    ABAJO); EMPLEADO-FILE QUEDA ABIERTO TODA LA CORRIDA, A
033600*    DIFERENCIA DE 4NOMCAL QUE LO ABRE Y CIERRA POR EMPLEADO.
033700 100-INICIO.
033800     DISPLAY "FECHA DEL PERIODO A PROCESAR (CCYYMMDD): ".
033900     ACCEPT WS-FECHA-PERIODO.
034000     PERFORM 110-IMPRIMIR-FECHA THRU 110-EXIT.
034100     OPEN INPUT EMPLEADO-FILE.
034200     OPEN EXTEND NOMINA-FILE.
034300
034400******************************************************************
034500*    110 - FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE
034600******************************************************************
034700*    TOMA LA FECHA DEL SISTEMA Y LA DEJA LISTA EN TITULO-1 (DIA,
034800*    NOMBRE DE MES DE TRES LETRAS VIA LA TABLA MESES, ANO DE DOS
034900*    DIGITOS); NO ES LA FECHA DEL PERIODO QUE SE ESTA LIQUIDANDO.
035000 110-IMPRIMIR-FECHA.
035100     ACCEPT FECHA-PROCESO FROM DATE.
035200     MOVE FP-DD              TO T1-DD.
035300*    DIA Y ANO SE MUEVEN DIRECTO; EL MES PASA POR LA TABLA MESES
035400*    PORQUE EL ENCABEZADO LO PIDE EN LETRAS, NO EN NUMERO.
035500     MOVE MES(FP-MM)         TO T1-MM.
035600     MOVE FP-AA              TO T1-AA.
035700*    EL ANO QUEDA EN DOS DIGITOS EN EL ENCABEZADO (FORMATO
035800*    DD/MES/AA) - NO ES LA MISMA REGLA CCYYMMDD DE LOS ARCHIVOS.
035900 110-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300*    200 - BARRIDO DEL MAESTRO EN SU PROPIO ORDEN (SIN SORT)
036400******************************************************************
036500*    DESDE LA REVISION SOL-0401 DE 1996 NO SE ORDENA EL MAESTRO
036600*    POR DEPARTAMENTO NI POR NINGUN OTRO CAMPO - EL REPORTE SALE
036700*    EN EL MISMO ORDEN FISICO DE EMPLEADOS.TXT. SI NINGUN
036800*    EMPLEADO RESULTA ELEGIBLE (EMPLEADOS-PROCESADOS SIGUE EN
036900*    CERO) SE SALTA DIRECTO A 200-EXIT SIN TOTALES NI RESUMEN -
037000*    Y EL REPORTE NI SIQUIERA SE LLEGA A ABRIR (VER 292).
037100 200-PROCESO.
037200     PERFORM 210-LEER-EMPLEADO THRU 210-EXIT.
037300     PERFORM 250-PROCESAR-UN-EMPLEADO THRU 250-EXIT
037400         UNTIL WS-EMPLEADO-EOF = 1.
037500     IF EMPLEADOS-PROCESADOS = 0
037600         DISPLAY "NINGUN EMPLEADO ELEGIBLE - NO SE EMITE REPORTE"
037700     ELSE
037800*    LOS TOTALES Y EL RESUMEN SOLO SE IMPRIMEN SI HUBO AL MENOS UN
037900*    EMPLEADO ELEGIBLE - EL IF DE ARRIBA YA GARANTIZA ESO AQUI.
038000         PERFORM 280-IMPRIMIR-TOTALES THRU 280-EXIT
038100         PERFORM 290-IMPRIMIR-RESUMEN THRU 290-EXIT.
038200 200-EXIT.
038300     EXIT.
038400
038500******************************************************************
038600*    210 - LECTURA SECUENCIAL DEL MAESTRO
038700******************************************************************
038800*    UNA SOLA LECTURA POR VUELTA; ES EL CUERPO DEL PERFORM ...
038900*    UNTIL DE 200-PROCESO Y TAMBIEN LO INVOCA 250 AL TERMINAR DE
039000*    PROCESAR CADA EMPLEADO, PARA AVANZAR AL SIGUIENTE REGISTRO.
039100 210-LEER-EMPLEADO.
039200     READ EMPLEADO-FILE AT END MOVE 1 TO WS-EMPLEADO-EOF.
039300     IF WS-EMPLEADO-EOF = 0
039400         PERFORM 212-PARTIR-EMPLEADO THRU 212-EXIT.
039500 210-EXIT.
039600     EXIT.
039700*    DESARMA LA LINEA CRUDA RECIEN LEIDA (EMPLEADO-LINEA) EN LOS
039800*    ONCE CAMPOS DEL CSV, EN EL ORDEN EN QUE SALEN DE EMPLEADOS.TXT.
039900 212-PARTIR-EMPLEADO.
040000     UNSTRING EMPLEADO-LINEA DELIMITED BY ","
040100         INTO EMP-NUM-EMPLEADO, EMP-CEDULA, EMP-NOMBRE,
040200              EMP-APELLIDO1, EMP-APELLIDO2, EMP-EMAIL,
040300              EMP-TELEFONO, EMP-PUESTO, EMP-SALARIO-BRUTO,
040400              EMP-TIPO-PLANILLA, EMP-FECHA-INGRESO.
040500 212-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900*    250 - ELEGIBILIDAD, CALCULO Y ACUMULACION POR EMPLEADO
041000******************************************************************
041100*    PARRAFO MAESTRO DEL BARRIDO. SI EL EMPLEADO NO ES ELEGIBLE
041200*    PARA EL PERIODO SE CUENTA COMO EXCLUIDO Y SE AVANZA AL
041300*    SIGUIENTE SIN TOCAR NOMPRC NI LOS ACUMULADORES; SI ES
041400*    ELEGIBLE SE ARMA, SE CALCULA, SE GRABA EN EL HISTORICO, SE
041500*    ACUMULA EN LOS TOTALES DE LA EMPRESA Y SE IMPRIME SU RENGLON
041600*    DE DETALLE, EN ESE ORDEN.
041700 250-PROCESAR-UN-EMPLEADO.
041800     PERFORM 220-VALIDAR-ELEGIBILIDAD THRU 220-EXIT.
041900     IF WS-EMPLEADO-ELEGIBLE = 0
042000         ADD 1 TO EMPLEADOS-EXCLUIDOS
042100*    EMPLEADOS-EXCLUIDOS NO SALE IMPRESO EN ESTE REPORTE - QUEDA
042200*    DISPONIBLE PARA CONSULTA SI RECURSOS HUMANOS PREGUNTA CUANTOS
042300*    QUEDARON FUERA DE LA CORRIDA.
042400     ELSE
042500         PERFORM 230-ARMAR-NOMINA THRU 230-EXIT
042600*    DE AQUI EN ADELANTE EL EMPLEADO YA PASO LA UNICA COMPUERTA DE
042700*    ESTA CORRIDA (ELEGIBILIDAD) - NO HAY VALIDACION DE TIPO DE
042800*    PLANILLA PORQUE WS-TIPO-PLANILLA-SEL YA VIENE FIJO EN MENSUAL.
042900         PERFORM 560-CALCULAR-NOMINA-COMPLETA THRU 560-EXIT
043000         PERFORM 240-GRABAR-NOMINA THRU 240-EXIT
043100         PERFORM 260-ACUMULAR-TOTALES THRU 260-EXIT
043200         PERFORM 270-IMPRIMIR-DETALLE THRU 270-EXIT
043300         ADD 1 TO EMPLEADOS-PROCESADOS.
043400*    SOLO SE CUENTA AQUI, DESPUES DE GRABAR Y ACUMULAR - SI UNA
043500*    VALIDACION ANTERIOR HUBIERA ABORTADO ESTE EMPLEADO NO LLEGARIA
043600*    A SUMARSE.
043700     PERFORM 210-LEER-EMPLEADO THRU 210-EXIT.
043800 250-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200*    220 - REGLA DE ELEGIBILIDAD POR FECHA DE INGRESO
044300******************************************************************
044400*    MISMA REGLA QUE 430-VALIDAR-ELEGIBILIDAD DE 4NOMCAL: SOLO
044500*    ES ELEGIBLE EL EMPLEADO CUYA FECHA DE INGRESO ES IGUAL O
044600*    ANTERIOR A LA DEL PERIODO. SI EMP-FECHA-INGRESO ESTA EN CERO
044700*    (MAESTRO VIEJO SIN ESE DATO) SE ASUME ELEGIBLE.
044800 220-VALIDAR-ELEGIBILIDAD.
044900     MOVE 1 TO WS-EMPLEADO-ELEGIBLE.
045000     IF EMP-FECHA-INGRESO > 0
045100         IF EMP-FECHA-INGRESO > WS-FECHA-PERIODO
045200             MOVE 0 TO WS-EMPLEADO-ELEGIBLE.
045300 220-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700*    230 - ARMAR EL REGISTRO DE NOMINA (ANTES DE CALCULAR)
045800******************************************************************
045900*    AL IGUAL QUE EN 4NOMCAL EL ID DE NOMINA ES UN CONTADOR DE
046000*    MEMORIA DE LA CORRIDA; LA FECHA DE EMISION AQUI ES EL
046100*    PERIODO MISMO (TODOS LOS EMPLEADOS DE LA CORRIDA SE EMITEN
046200*    CON LA MISMA FECHA, A DIFERENCIA DE 4NOMCAL QUE SELLA CADA
046300*    NOMINA CON LA FECHA DEL DIA EN QUE SE CORRIO EL PROGRAMA).
046400 230-ARMAR-NOMINA.
046500     ADD 1 TO WS-SIGUIENTE-ID-NOMINA.
046600     MOVE WS-SIGUIENTE-ID-NOMINA TO NOM-ID.
046700     MOVE EMP-NUM-EMPLEADO       TO NOM-EMPLEADO-ID.
046800*    LA LLAVE DEL MAESTRO SE COPIA TAL CUAL AL REGISTRO DE NOMINA,
046900*    IGUAL QUE EN 4NOMCAL, PARA CRUZAR AMBOS ARCHIVOS DESPUES.
047000     MOVE WS-FECHA-PERIODO       TO NOM-FECHA-EMISION.
047100*    EL CODIGO DE PERIODO LO ARMA EL PARRAFO COMPARTIDO DEL COPY
047200*    NOMPRC, IGUAL QUE EN 4NOMCAL.
047300     PERFORM 520-OBTENER-PERIODO THRU 520-EXIT.
047400     MOVE EMP-SALARIO-BRUTO      TO NOM-SALARIO-BRUTO.
047500 230-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900*    240 - ALTA DEL REGISTRO EN EL HISTORICO NOMINAS.TXT
048000******************************************************************
048100*    NOMINA-FILE SE DEJA ABIERTO DESDE 100-INICIO PARA TODA LA
048200*    CORRIDA (A DIFERENCIA DE 4NOMCAL QUE ABRE Y CIERRA POR
048300*    EMPLEADO) - AQUI SOLO SE ESCRIBE EL REGISTRO.
048400 240-GRABAR-NOMINA.
048500     PERFORM 570-ARMAR-LINEA-NOMINA THRU 570-EXIT.
048600     WRITE NOMINA-LINEA.
048700*    SOLO EL WRITE - EL OPEN/CLOSE DE NOMINA-FILE LO HACEN
048800*    100-INICIO Y 300-FIN PORQUE EL ARCHIVO SE DEJA ABIERTO TODA
048900*    LA CORRIDA (A DIFERENCIA DE 4NOMCAL, QUE ABRE/CIERRA POR
049000*    EMPLEADO EN 465-GRABAR-NOMINA).
049100 240-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500*    260 - ACUMULACION DE LOS APORTES PATRONALES DE LA EMPRESA
049600*    (LAS SEIS COLUMNAS DEL RENGLON DE TOTALES DEL REPORTE S3)
049700******************************************************************
049800*    WS-APORTES-UN-EMPLEADO ES EL TOTAL DE APORTES DE ESTE
049900*    EMPLEADO SOLAMENTE - SE RECALCULA CADA VUELTA Y SE USA TANTO
050000*    PARA SUMARLO A TOTAL-APORTES COMO PARA IMPRIMIRLO EN LA
050100*    COLUMNA "TOTAL APORTES" DEL DETALLE (270 MAS ABAJO).
050200 260-ACUMULAR-TOTALES.
050300     COMPUTE WS-APORTES-UN-EMPLEADO =
050400         NOM-APORTE-CCSS + NOM-APORTE-INA + NOM-APORTE-FCL
050500         + NOM-APORTE-ASIGNAC.
050600     ADD NOM-SALARIO-BRUTO   TO TOTAL-SALARIOS.
050700     ADD NOM-APORTE-CCSS     TO TOTAL-CCSS.
050800     ADD NOM-APORTE-INA      TO TOTAL-INA.
050900     ADD NOM-APORTE-FCL      TO TOTAL-FCL.
051000     ADD NOM-APORTE-ASIGNAC  TO TOTAL-ASIGNACIONES.
051100     ADD WS-APORTES-UN-EMPLEADO TO TOTAL-APORTES.
051200 260-EXIT.
051300     EXIT.
051400
051500******************************************************************
051600*    270 - IMPRESION DEL DETALLE, CON CORTE DE PAGINA
051700******************************************************************
051800*    SI YA SE LLENO LA PAGINA (CONT-LINEAS >= MAXIMO-LINEAS) O ES
051900*    EL PRIMER DETALLE DE TODA LA CORRIDA (CONTADOR-PAGINAS = 0)
052000*    SE IMPRIME UN NUEVO ENCABEZADO ANTES DEL RENGLON; CADA
052100*    RENGLON DE DETALLE LLEVA LAS MISMAS SEIS COLUMNAS QUE SE
052200*    ACUMULAN EN 260, MAS EL NOMBRE DEL EMPLEADO.
052300 270-IMPRIMIR-DETALLE.
052400     IF CONT-LINEAS >= MAXIMO-LINEAS OR CONTADOR-PAGINAS = 0
052500         PERFORM 292-IMPRIMIR-TITULOS THRU 292-EXIT.
052600     MOVE EMP-NOMBRE-COMPLETO-R  TO DET-EMPLEADO.
052700*    IGUAL QUE EN EL REPORTE INDIVIDUAL DE 4NOMCAL, SE USA LA
052800*    VISTA REDEFINIDA DE NOMEMP PARA EL NOMBRE COMPLETO.
052900     MOVE NOM-SALARIO-BRUTO      TO DET-SALARIO.
053000     MOVE NOM-APORTE-CCSS        TO DET-CCSS.
053100     MOVE NOM-APORTE-INA         TO DET-INA.
053200     MOVE NOM-APORTE-FCL         TO DET-FCL.
053300     MOVE NOM-APORTE-ASIGNAC     TO DET-ASIGNACIONES.
053400     MOVE WS-APORTES-UN-EMPLEADO TO DET-TOTAL-APORTES.
053500     WRITE REPORTE-REG FROM DETALLE BEFORE 1 LINES.
053600*    UN RENGLON POR EMPLEADO; CONT-LINEAS LLEVA LA CUENTA PARA EL
053700*    CORTE DE PAGINA DE 292.
053800     ADD 1 TO CONT-LINEAS.
053900 270-EXIT.
054000     EXIT.
054100
054200******************************************************************
054300*    292 - ENCABEZADO DE PAGINA (CORTE DE PAGINA DEL TALLER)
054400******************************************************************
054500*    EL REPORTE SE ABRE AQUI MISMO, NO EN 100-INICIO, PORQUE
054600*    ESTE ES EL PRIMER PARRAFO QUE DE VERDAD ESCRIBE EN EL; SI
054700*    200-PROCESO NUNCA LLAMA A 270 (NINGUN EMPLEADO ELEGIBLE) EL
054800*    ARCHIVO DE REPORTE NUNCA SE CREA (CAMBIO SOL-1344 DE 2024).
054900*    CONTADOR-PAGINAS EN CERO ES LA SENAL DE "PRIMERA VEZ".
055000 292-IMPRIMIR-TITULOS.
055100     IF CONTADOR-PAGINAS = 0
055200         OPEN OUTPUT REPORTE.
055300     ADD 1 TO CONTADOR-PAGINAS.
055400     MOVE CONTADOR-PAGINAS       TO T1-PAG.
055500     WRITE REPORTE-REG FROM TITULO-1 BEFORE PAGE.
055600     WRITE REPORTE-REG FROM TITULO-2 BEFORE 1 LINES.
055700     MOVE 2 TO CONT-LINEAS.
055800 292-EXIT.
055900     EXIT.
056000
056100******************************************************************
056200*    280 - CORTE DE CONTROL UNICO - TOTALES DE LA EMPRESA (S3)
056300******************************************************************
056400*    SE LLAMA UNA SOLA VEZ, DESPUES DE QUE 200-PROCESO TERMINA DE
056500*    BARRER TODO EL MAESTRO; MUEVE LOS SEIS ACUMULADORES DE
056600*    WORKING-STORAGE AL RENGLON DE IMPRESION Y LO ESCRIBE.
056700 280-IMPRIMIR-TOTALES.
056800     MOVE TOTAL-SALARIOS         TO TOT-SALARIO.
056900*    LOS SEIS MOVE QUE SIGUEN TRASLADAN CADA ACUMULADOR DE
057000*    WORKING-STORAGE A SU CAMPO DE IMPRESION EN RENGLON-TOTALES,
057100     MOVE TOTAL-CCSS             TO TOT-CCSS.
057200     MOVE TOTAL-INA              TO TOT-INA.
057300     MOVE TOTAL-FCL              TO TOT-FCL.
057400     MOVE TOTAL-ASIGNACIONES     TO TOT-ASIGNACIONES.
057500     MOVE TOTAL-APORTES          TO TOT-APORTES.
057600     WRITE REPORTE-REG FROM RENGLON-TOTALES BEFORE 2 LINES.
057700*    ESTE ES EL UNICO CORTE DE CONTROL DEL REPORTE - NO HAY
057800*    SUBTOTALES POR DEPARTAMENTO NI POR TIPO DE PLANILLA.
057900 280-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300*    290 - RESUMEN EJECUTIVO Y NOTA DE PORCENTAJES VIGENTES
058400******************************************************************
058500*    CIERRA EL REPORTE CON LOS MISMOS SEIS TOTALES DE 280, AHORA
058600*    EN FORMATO DE ETIQUETA/VALOR PARA LA GERENCIA, MAS LA NOTA
058700*    DE LOS PORCENTAJES VIGENTES QUE SE USARON EN EL CALCULO.
058800 290-IMPRIMIR-RESUMEN.
058900     MOVE EMPLEADOS-PROCESADOS   TO RES-EMPLEADOS.
059000*    EL RESUMEN SE ARMA MOVIENDO CADA ACUMULADOR A SU CAMPO DE
059100*    IMPRESION Y ESCRIBIENDO RENGLON POR RENGLON, EN EL MISMO
059200*    ORDEN EN QUE APARECEN LAS ETIQUETAS EN WORKING-STORAGE.
059300     MOVE TOTAL-SALARIOS         TO RES-SALARIOS.
059400     MOVE TOTAL-CCSS             TO RES-CCSS.
059500     MOVE TOTAL-INA              TO RES-INA.
059600     MOVE TOTAL-FCL              TO RES-FCL.
059700     MOVE TOTAL-ASIGNACIONES     TO RES-ASIGNACIONES.
059800     MOVE TOTAL-APORTES          TO RES-TOTAL-PAGAR.
059900     WRITE REPORTE-REG FROM RESUMEN-TITULO BEFORE 2 LINES.
060000     WRITE REPORTE-REG FROM RESUMEN-EMPLEADOS BEFORE 1 LINES.
060100     WRITE REPORTE-REG FROM RESUMEN-SALARIOS BEFORE 1 LINES.
060200     WRITE REPORTE-REG FROM RESUMEN-CCSS BEFORE 1 LINES.
060300     WRITE REPORTE-REG FROM RESUMEN-INA BEFORE 1 LINES.
060400     WRITE REPORTE-REG FROM RESUMEN-FCL BEFORE 1 LINES.
060500     WRITE REPORTE-REG FROM RESUMEN-ASIGNACIONES BEFORE 1 LINES.
060600     WRITE REPORTE-REG FROM RESUMEN-SEPARADOR BEFORE 1 LINES.
060700     WRITE REPORTE-REG FROM RESUMEN-TOTAL-PAGAR BEFORE 1 LINES.
060800     WRITE REPORTE-REG FROM NOTA-PORCENTAJES-1 BEFORE 2 LINES.
060900*    LA NOTA DE PORCENTAJES SE PARTE EN DOS 01-RECORDS PORQUE EL
061000*    TEXTO COMPLETO NO CABE EN UN SOLO FILLER DE 132 POSICIONES.
061100     WRITE REPORTE-REG FROM NOTA-PORCENTAJES-2 BEFORE 1 LINES.
061200 290-EXIT.
061300     EXIT.
061400
061500******************************************************************
061600*    300 - CIERRE
061700******************************************************************
061800*    REPORTE SOLO SE CIERRA SI EMPLEADOS-PROCESADOS > 0, PORQUE
061900*    SI NINGUN EMPLEADO FUE ELEGIBLE EL ARCHIVO NUNCA SE ABRIO
062000*    (292-IMPRIMIR-TITULOS NUNCA SE EJECUTO) Y UN CLOSE SOBRE UN
062100*    ARCHIVO NO ABIERTO ES UN ERROR DE ESTADO DE ARCHIVO.
062200 300-FIN.
062300     DISPLAY "FIN DE LA NOMINA MENSUAL CONSOLIDADA".
062400*    MENSAJE DE CONTROL EN CONSOLA - NO SUSTITUYE AL RESUMEN
062500*    EJECUTIVO DEL REPORTE, ES SOLO PARA EL OPERADOR QUE LANZO
062600*    LA CORRIDA.
062700     CLOSE EMPLEADO-FILE.
062800*    EMPLEADO-FILE SE CIERRA SIEMPRE, HAYA O NO HABIDO ELEGIBLES -
062900*    A DIFERENCIA DE REPORTE, QUE SOLO SE ABRIO SI HUBO DETALLE.
063000     CLOSE NOMINA-FILE.
063100*    NOMINA-FILE TAMBIEN SE CIERRA SIEMPRE - QUEDO ABIERTO DESDE
063200*    240-GRABAR-NOMINA AUNQUE NINGUN EMPLEADO HAYA CALIFICADO.
063300     IF EMPLEADOS-PROCESADOS > 0
063400         CLOSE REPORTE.
063500
063600*    EL CALCULO (DEDUCCIONES, APORTES, RENTA, NETO, PERIODO) VIVE
063700*    EN EL COPY NOMPRC, COMPARTIDO CON 4NOMCAL, PARA QUE LA
063800*    FORMULA NO SE MANTENGA POR DUPLICADO EN DOS PROGRAMAS.
063900 COPY NOMPRC.
064000
064100 END PROGRAM 6NOMMEN.
