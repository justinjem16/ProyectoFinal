000100******************************************************************
000200*    PROGRAM-ID.  4NOMCAL
000300*    AUTHOR.      MARIELA GOMEZ SOLANO
000400*    INSTALLATION. DEPARTAMENTO DE SISTEMAS - NOMINA
000500*    DATE-WRITTEN. 1991-06-20
000600*    DATE-COMPILED.
000700*    SECURITY.    CONFIDENCIAL - USO INTERNO DE NOMINA
000800*
000900*    PROPOSITO.
001000*    CALCULO INTERACTIVO DE UNA NOMINA INDIVIDUAL. EL OPERADOR
001100*    CAPTURA EL NUMERO DE EMPLEADO, LA FECHA DEL PERIODO Y EL
001200*    TIPO DE PLANILLA (MENSUAL O QUINCENAL); EL PROGRAMA BUSCA
001300*    AL EMPLEADO EN EL MAESTRO (BARRIDO SECUENCIAL - EL MAESTRO
001400*    NO TIENE ACCESO INDEXADO), VALIDA QUE EL TIPO DE PLANILLA
001500*    COINCIDA Y QUE EL EMPLEADO YA HUBIERA INGRESADO PARA ESE
001600*    PERIODO, CALCULA DEDUCCIONES/APORTES/NETO Y EMITE EL RECIBO
001700*    DE PAGO DEL EMPLEADO Y EL REPORTE INDIVIDUAL DE APORTES
001800*    PATRONALES.
001900*
002000*    ESTE PROGRAMA ATIENDE AL OPERADOR DE NOMINA CUANDO LLEGA UN
002100*    CASO SUELTO (UN EMPLEADO NUEVO QUE HAY QUE LIQUIDAR FUERA DE
002200*    LA CORRIDA MENSUAL, UNA CORRECCION, UNA CONSULTA DEL TALLER).
002300*    EL PROCESO MASIVO DE TODOS LOS EMPLEADOS DEL MES LO HACE
002400*    6NOMMEN; 4NOMCAL NUNCA SE CORRE EN LOTE.
002500*
002600*    H I S T O R I A L   D E   C A M B I O S
002700*    FECHA       QUIEN   TICKET      DESCRIPCION               CT
002800*    ----------  ------  ----------  ------------------------ --
002900*    1991-06-20  MGS     SOL-0231    PRIMERA VERSION            1
003000*    1993-02-18  MGS     SOL-0288    SE AGREGA VALIDACION DE    2
003100*                                    TIPO DE PLANILLA             2
003200*    1996-10-04  MGS     SOL-0401    SE AGREGA REPORTE DE       3
003300*                                    APORTES PATRONALES           3
003400*    1998-12-11  RCA     SOL-0498    REVISION Y2K - FECHAS DE   4
003500*                                    4 DIGITOS DE ANO              4
003600*    2010-09-30  LBQ     SOL-0905    SE AGREGA IMPUESTO DE      5
003700*                                    RENTA AL RECIBO               5
003800*    2012-04-27  LBQ     SOL-0958    SE VALIDA LA FECHA DE      6
003900*                                    INGRESO CONTRA EL PERIODO     6
004000*    2024-11-05  DCM     SOL-1344    RECIBO Y REPORTE REESCRI-  7
004100*                                    TOS A DOS COLUMNAS CONCEP-    7
004200*                                    TO/MONTO; SE RETIRA LA         7
004300*                                    CAPTURA/ABC DE EMPLEADOS       7
004400*                                    (AHORA ES OTRO SUBSISTEMA)     7
004500*    2025-03-10  DCM     SOL-1402    EMPLEADOS.TXT/NOMINAS.TXT PASAN  8
004600*                                    A LEERSE/ESCRIBIRSE COMO TEXTO   8
004700*                                    CSV LINE SEQUENTIAL (UNSTRING AL 8
004800*                                    LEER, STRING AL ESCRIBIR); LOS   8
004900*                                    MONTOS DEL RECIBO Y REPORTE      8
005000*                                    PATRONAL PASAN A MOSTRARSE EN    8
005100*                                    COLONES                          8
005200*    2025-03-17  DCM     SOL-1409    SE QUITA EL CAMPO EMP-ESTADO DEL 9
005300*                                    UNSTRING DEL MAESTRO (NO LO USA  9
005400*                                    ESTE SISTEMA) Y SE REESCRIBEN    9
005500*                                    LAS COMPUERTAS DE VALIDACION SIN 9
005600*                                    GO TO, CON IF/ELSE ANIDADO       9
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. 4NOMCAL.
006000 AUTHOR. MARIELA GOMEZ SOLANO.
006100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - NOMINA.
006200 DATE-WRITTEN. 1991-06-20.
006300 DATE-COMPILED.
006400 SECURITY. CONFIDENCIAL - USO INTERNO DE NOMINA.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800*    EL REPORTE USA EL CANAL DE CONTROL C01 PARA EL SALTO DE
006900*    FORMULARIO ENTRE RECIBOS/REPORTES DE DISTINTOS EMPLEADOS.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CURRENCY SIGN IS "₡" WITH PICTURE SYMBOL "$".
007300
007400 INPUT-OUTPUT SECTION.
007500*    LOS TRES ARCHIVOS SON SECUENCIALES PLANOS - NO HAY INDICE
007600*    NI LLAVE DE ARCHIVO DEFINIDA EN EL SISTEMA OPERATIVO; EL
007700*    "INDICE" DE EMPLEADOS ES EL BARRIDO QUE HACE 410-BUSCAR-
007800*    EMPLEADO MAS ABAJO.
007900 FILE-CONTROL.
008000     SELECT EMPLEADO-FILE ASSIGN TO EMPLEADOS
008100         ORGANIZATION LINE SEQUENTIAL.
008200     SELECT NOMINA-FILE   ASSIGN TO NOMINAS
008300         ORGANIZATION LINE SEQUENTIAL.
008400     SELECT REPORTE       ASSIGN TO RECIBO.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*    EMPLEADO-LINEA Y NOMINA-LINEA (LAS LINEAS CRUDAS DE LOS DOS
008900*    ARCHIVOS CSV) SE TOMAN DE LOS COPYBOOKS DE SISTEMA PARA QUE
009000*    EL LAYOUT SEA IDENTICO AL QUE USA 6NOMMEN - AMBOS PROGRAMAS
009100*    LEEN/ESCRIBEN LOS MISMOS ARCHIVOS PLANOS.
009200 COPY NOMEMP.
009300 COPY NOMREG.
009400*    REPORTE-REG ES LA LINEA DE IMPRESION GENERICA; LOS GRUPOS
009500*    REALES (RECIBO-LINEAS, REP-PATRONO-LINEAS) SE MUEVEN A ELLA
009600*    RENGLON POR RENGLON CON WRITE ... FROM, COMO HACE EL RESTO
009700*    DE LOS REPORTES DE ESTE DEPARTAMENTO.
009800 FD  REPORTE.
009900 01  REPORTE-REG                 PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200*    TABLA DE PORCENTAJES Y TRAMOS DE RENTA VIGENTES, COMPARTIDA
010300*    CON 6NOMMEN Y CON EL COPY NOMPRC QUE HACE EL CALCULO.
010400 COPY NOMCTE.
010500*    LAYOUTS PARSEADOS DEL MAESTRO Y DE LA NOMINA - SE DESARMAN/
010600*    ARMAN CONTRA LAS LINEAS CRUDAS DE NOMEMP/NOMREG (FILE SECTION)
010700*    EN 413-PARTIR-EMPLEADO Y EN NOMPRC 570-ARMAR-LINEA-NOMINA.
010800 COPY NOMEMW.
010900 COPY NOMREW.
011000******************************************************************
011100*    CAMPOS EXIGIDOS POR EL CONTRATO DE NOMPRC. EL COPY NOMPRC
011200*    CALCULA DIRECTAMENTE SOBRE NOMINA-REG Y USA ESTOS TRES
011300*    CAMPOS DE TRABAJO COMO AREA TEMPORAL DEL TRAMO DE RENTA;
011400*    TODO PROGRAMA QUE HAGA COPY NOMPRC DEBE DECLARARLOS IGUAL.
011500******************************************************************
011600 77  WS-CALC-EXCESO              PIC S9(09)V99.
011700 77  WS-CALC-TRAMO-MONTO         PIC S9(09)V99.
011800 77  WS-CALC-TOTAL-DEDUC         PIC S9(09)V99.
011900*    PERIODO CAPTURADO AL OPERADOR, CON VISTA REDEFINIDA POR
012000*    ANO/MES/DIA IGUAL A LA DE EMP-FECHA-INGRESO-R EN NOMEMP,
012100*    PARA QUE 430-VALIDAR-ELEGIBILIDAD COMPARE FECHA CONTRA FECHA.
012200 01  WS-FECHA-PERIODO            PIC 9(08).
012300 01  WS-FECHA-PERIODO-R REDEFINES WS-FECHA-PERIODO.
012400     03  WS-FECHA-PERIODO-CCYY   PIC 9(04).
012500     03  WS-FECHA-PERIODO-MM     PIC 9(02).
012600     03  WS-FECHA-PERIODO-DD     PIC 9(02).
012700*    TIPO DE PLANILLA QUE DIGITA EL OPERADOR (MENSUAL/QUINCENAL),
012800*    SE COMPARA CONTRA EMP-TIPO-PLANILLA DEL MAESTRO EN 420.
012900 77  WS-TIPO-PLANILLA-SEL        PIC X(09).
013000******************************************************************
013100*    CAPTURA Y CONTROL DE LA CORRIDA INTERACTIVA
013200******************************************************************
013300*    WS-NUM-EMPLEADO-BUSCADO ES LA LLAVE QUE DIGITA EL OPERADOR;
013400*    LAS DEMAS SON BANDERAS DE UN SOLO DIGITO (CERO/UNO) PARA
013500*    LAS VALIDACIONES EN CADENA DE 400-SELECCIONAR-EMPLEADO.
013600 77  WS-NUM-EMPLEADO-BUSCADO     PIC 9(06).
013700 77  WS-EXISTE-EMPLEADO          PIC 9 COMP.
013800 77  WS-EMPLEADO-EOF             PIC 9 COMP.
013900 77  WS-PLANILLA-COINCIDE        PIC 9 COMP.
014000 77  WS-EMPLEADO-ELEGIBLE        PIC 9 COMP.
014100*    CONTADOR DE NOMINAS DE ESTA CORRIDA - ARRANCA EN CERO CADA
014200*    VEZ QUE SE EJECUTA EL PROGRAMA; NO HAY IDCONTROL.TXT EN ESTE
014300*    SUBSISTEMA, LA LLAVE DE NOMINA-REG ES DE USO INTERNO SOLAMENTE.
014400 77  WS-SIGUIENTE-ID-NOMINA      PIC 9(06) COMP VALUE ZERO.
014500*    FECHA DEL SISTEMA (AAMMDD) PARA SELLAR NOM-FECHA-CALCULO.
014600 01  FECHA-HOY.
014700     03  FH-AA                   PIC 99.
014800*    EL FORMATO AAMMDD DE ACCEPT ... FROM DATE ES DE DOS DIGITOS
014900*    DE ANO; 440-ARMAR-NOMINA LO EXPANDE A CUATRO ASUMIENDO 20XX.
015000     03  FH-MM                   PIC 99.
015100     03  FH-DD                   PIC 99.
015200******************************************************************
015300*    RECIBO DE PAGO DEL EMPLEADO (REPORTS S1)
015400******************************************************************
015500*    RENGLON DE 132 POSICIONES; CADA GRUPO DE ESTE 01 SE ESCRIBE
015600*    POR SEPARADO CON WRITE REPORTE-REG FROM, EN EL ORDEN EN QUE
015700*    APARECEN AQUI ABAJO.
015800 01  RECIBO-LINEAS.
015900     03  REC-ENCAB-1.
016000         05  FILLER              PIC X(10) VALUE "EMPLEADO: ".
016100         05  REC-NOMBRE          PIC X(60).
016200         05  FILLER              PIC X(62) VALUE SPACES.
016300     03  REC-ENCAB-2.
016400         05  FILLER              PIC X(09) VALUE "CEDULA: ".
016500         05  REC-CEDULA          PIC X(12).
016600         05  FILLER              PIC X(04) VALUE SPACES.
016700         05  FILLER              PIC X(09) VALUE "PUESTO: ".
016800         05  REC-PUESTO          PIC X(30).
016900         05  FILLER              PIC X(68) VALUE SPACES.
017000     03  REC-ENCAB-3.
017100         05  FILLER              PIC X(10) VALUE "PERIODO: ".
017200         05  REC-PERIODO         PIC X(10).
017300         05  FILLER              PIC X(112) VALUE SPACES.
017400*    RENGLON GENERICO CONCEPTO/MONTO - SE REUTILIZA PARA CADA
017500*    LINEA DE SALARIO, DEDUCCION Y APORTE DE AMBOS REPORTES.
017600     03  REC-CONCEPTO-MONTO.
017700         05  REC-CM-CONCEPTO     PIC X(30).
017800         05  FILLER              PIC X(10) VALUE SPACES.
017900         05  REC-CM-MONTO        PIC $ZZZ,ZZZ,ZZ9.99.
018000         05  FILLER              PIC X(77) VALUE SPACES.
018100     03  REC-TITULO-DEDUC.
018200         05  FILLER              PIC X(15) VALUE "DEDUCCIONES".
018300         05  FILLER              PIC X(117) VALUE SPACES.
018400     03  REC-NETO.
018500         05  FILLER              PIC X(80) VALUE SPACES.
018600         05  FILLER              PIC X(22) VALUE
018700             "SALARIO NETO A PAGAR: ".
018800         05  REC-NETO-MONTO      PIC $ZZZ,ZZZ,ZZ9.99.
018900         05  FILLER              PIC X(15) VALUE SPACES.
019000******************************************************************
019100*    REPORTE INDIVIDUAL DE APORTES PATRONALES (REPORTS S2)
019200******************************************************************
019300*    ESTE REPORTE NO LO RECIBE EL EMPLEADO - ES PARA EL EXPEDIENTE
019400*    DEL PATRONO, POR ESO SOLO LLEVA LOS CINCO RENGLONES DE
019500*    APORTE PATRONAL Y SU TOTAL, SIN DEDUCCIONES NI NETO.
019600 01  REP-PATRONO-LINEAS.
019700     03  RP-ENCAB-1.
019800         05  FILLER              PIC X(10) VALUE "EMPLEADO: ".
019900         05  RP-NOMBRE           PIC X(60).
020000         05  FILLER              PIC X(62) VALUE SPACES.
020100     03  RP-ENCAB-2.
020200         05  FILLER              PIC X(10) VALUE "PERIODO: ".
020300         05  RP-PERIODO          PIC X(10).
020400         05  FILLER              PIC X(112) VALUE SPACES.
020500     03  RP-TITULO-APORTES.
020600         05  FILLER              PIC X(20) VALUE
020700             "APORTES PATRONALES".
020800         05  FILLER              PIC X(112) VALUE SPACES.
020900     03  RP-TOTAL-APORTES.
021000         05  FILLER              PIC X(80) VALUE SPACES.
021100         05  FILLER              PIC X(26) VALUE
021200             "TOTAL APORTES PATRONALES: ".
021300         05  RP-TOTAL-MONTO      PIC $ZZZ,ZZZ,ZZ9.99.
021400         05  FILLER              PIC X(11) VALUE SPACES.
021500
021600 PROCEDURE DIVISION.
021700*    PARRAFO PRINCIPAL - UNA SOLA PASADA, UN SOLO EMPLEADO.
021800*    NO HAY PERFORM ... UNTIL AQUI PORQUE EL PROGRAMA NO LEE UN
021900*    ARCHIVO DE TRANSACCIONES; EL OPERADOR ES LA "TRANSACCION".
022000 MAIN-PROCEDURE.
022100     PERFORM 100-INICIO.
022200     PERFORM 400-SELECCIONAR-EMPLEADO.
022300     PERFORM 300-FIN.
022400     STOP RUN.
022500*    UNA SOLA CORRIDA = UN SOLO EMPLEADO; PARA LIQUIDAR OTRO CASO
022600*    SUELTO SE VUELVE A INVOCAR EL PROGRAMA DESDE LA JCL/MENU.
022700
022800******************************************************************
022900*    100 - APERTURA DE ARCHIVOS
023000******************************************************************
023100*    SOLO SE ABRE REPORTE AQUI; EMPLEADO-FILE Y NOMINA-FILE SE
023200*    ABREN Y CIERRAN DENTRO DE SUS PROPIOS PARRAFOS (410 Y 465)
023300*    PORQUE SON OPERACIONES CORTAS DE UN SOLO REGISTRO O DE UN
023400*    SOLO APPEND, NO CONVIENE DEJARLOS ABIERTOS TODA LA CORRIDA.
023500 100-INICIO.
023600     OPEN OUTPUT REPORTE.
023700*    OUTPUT (NO EXTEND) PORQUE CADA CORRIDA DE 4NOMCAL PRODUCE UN
023800*    RECIBO/REPORTE NUEVO, NO UN HISTORICO ACUMULADO COMO NOMINAS.TXT.
023900
024000******************************************************************
024100*    400 - CAPTURA Y VALIDACION DEL OPERADOR
024200******************************************************************
024300*    PARRAFO MAESTRO DE LA CORRIDA INDIVIDUAL. CAPTURA LOS TRES
024400*    DATOS DE ENTRADA Y LOS PASA POR LA CADENA DE VALIDACIONES
024500*    DEL BATCH FLOW S2 (BUSQUEDA, PLANILLA, ELEGIBILIDAD) ANTES
024600*    DE ARMAR Y CALCULAR LA NOMINA; CUALQUIER VALIDACION QUE
024700*    FALLE SALTA DIRECTO A 400-EXIT SIN TOCAR NOMPRC NI LOS
024800*    REPORTES - NO SE DEJA RASTRO DE UNA NOMINA A MEDIAS.
024900 400-SELECCIONAR-EMPLEADO.
025000     DISPLAY "NUMERO DE EMPLEADO: ".
025100     ACCEPT WS-NUM-EMPLEADO-BUSCADO.
025200     DISPLAY "FECHA DEL PERIODO (CCYYMMDD): ".
025300     ACCEPT WS-FECHA-PERIODO.
025400     DISPLAY "TIPO DE PLANILLA (MENSUAL/QUINCENAL): ".
025500     ACCEPT WS-TIPO-PLANILLA-SEL.
025600*    ESTAS TRES CAPTURAS SON TODA LA ENTRADA DEL PROGRAMA - NO HAY
025700*    ARCHIVO DE TRANSACCIONES NI PANTALLA; EL OPERADOR LAS DIGITA
025800*    UNA SOLA VEZ POR CORRIDA.
025900
026000*    PRIMERA COMPUERTA - EL EMPLEADO DEBE EXISTIR EN EL MAESTRO.
026100     PERFORM 410-BUSCAR-EMPLEADO THRU 410-EXIT.
026200     IF WS-EXISTE-EMPLEADO = 0
026300         DISPLAY "EMPLEADO NO EXISTE - NOMINA NO CALCULADA"
026400     ELSE
026500
026600*    SEGUNDA COMPUERTA - EL TIPO DE PLANILLA DIGITADO DEBE
026700*    COINCIDIR CON EL REGISTRADO PARA ESE EMPLEADO EN EL MAESTRO.
026800         PERFORM 420-VALIDAR-TIPO-PLANILLA THRU 420-EXIT
026900         IF WS-PLANILLA-COINCIDE = 0
027000             DISPLAY "TIPO DE PLANILLA NO COINCIDE - NOMINA NO CALC"
027100         ELSE
027200
027300*    TERCERA COMPUERTA - EL EMPLEADO DEBE HABER INGRESADO A MAS
027400*    TARDAR EN LA FECHA DEL PERIODO QUE SE ESTA LIQUIDANDO.
027500             PERFORM 430-VALIDAR-ELEGIBILIDAD THRU 430-EXIT
027600             IF WS-EMPLEADO-ELEGIBLE = 0
027700                 DISPLAY "EMPLEADO NO HABIA INGRESADO EN EL PERIODO"
027800             ELSE
027900
028000*    PASADAS LAS TRES COMPUERTAS SE ARMA LA NOMINA, SE MANDA AL
028100*    COPY NOMPRC A CALCULAR, SE DEJA RASTRO EN EL HISTORICO Y SE
028200*    EMITEN LOS DOS REPORTES DE ESTE PROGRAMA.
028300                 PERFORM 440-ARMAR-NOMINA THRU 440-EXIT
028400                 PERFORM 560-CALCULAR-NOMINA-COMPLETA THRU 560-EXIT
028500                 PERFORM 465-GRABAR-NOMINA THRU 465-EXIT
028600                 PERFORM 470-IMPRIMIR-RECIBO THRU 470-EXIT
028700                 PERFORM 480-IMPRIMIR-REPORTE-PATRONO THRU 480-EXIT.
028800 400-EXIT.
028900     EXIT.
029000
029100******************************************************************
029200*    410 - BUSQUEDA SECUENCIAL DEL EMPLEADO (SIN ACCESO INDEXADO)
029300******************************************************************
029400*    EL MAESTRO EMPLEADOS.TXT ES UN LINE SEQUENTIAL SIN LLAVE -
029500*    SE RECORRE DESDE EL PRIMER REGISTRO HASTA ENCONTRAR EL
029600*    NUMERO DE EMPLEADO BUSCADO O HASTA EL FIN DE ARCHIVO. EN UN
029700*    MAESTRO GRANDE ESTO ES LENTO, PERO EL VOLUMEN DE EMPLEADOS
029800*    DE ESTA EMPRESA NO JUSTIFICA UN ARCHIVO INDEXADO APARTE.
029900 410-BUSCAR-EMPLEADO.
030000     MOVE 0 TO WS-EXISTE-EMPLEADO.
030100     MOVE 0 TO WS-EMPLEADO-EOF.
030200     OPEN INPUT EMPLEADO-FILE.
030300     PERFORM 412-LEER-EMPLEADO THRU 412-EXIT.
030400     PERFORM 414-COMPARAR-EMPLEADO THRU 414-EXIT
030500         UNTIL WS-EMPLEADO-EOF = 1 OR WS-EXISTE-EMPLEADO = 1.
030600     CLOSE EMPLEADO-FILE.
030700 410-EXIT.
030800     EXIT.
030900*    LECTURA ELEMENTAL DE UN REGISTRO DEL MAESTRO.
031000 412-LEER-EMPLEADO.
031100     READ EMPLEADO-FILE AT END MOVE 1 TO WS-EMPLEADO-EOF.
031200     IF WS-EMPLEADO-EOF = 0
031300         PERFORM 413-PARTIR-EMPLEADO THRU 413-EXIT.
031400 412-EXIT.
031500     EXIT.
031600*    DESARMA LA LINEA CRUDA RECIEN LEIDA (EMPLEADO-LINEA) EN LOS
031700*    ONCE CAMPOS DEL CSV, EN EL ORDEN EN QUE SALEN DE EMPLEADOS.TXT.
031800 413-PARTIR-EMPLEADO.
031900     UNSTRING EMPLEADO-LINEA DELIMITED BY ","
032000         INTO EMP-NUM-EMPLEADO, EMP-CEDULA, EMP-NOMBRE,
032100              EMP-APELLIDO1, EMP-APELLIDO2, EMP-EMAIL,
032200              EMP-TELEFONO, EMP-PUESTO, EMP-SALARIO-BRUTO,
032300              EMP-TIPO-PLANILLA, EMP-FECHA-INGRESO.
032400 413-EXIT.
032500     EXIT.
032600*    COMPARA LA LLAVE DEL REGISTRO LEIDO CONTRA LA BUSCADA; SI NO
032700*    COINCIDE, AVANZA AL SIGUIENTE REGISTRO (ESTE PARRAFO ES EL
032800*    CUERPO DEL PERFORM ... UNTIL DE ARRIBA).
032900 414-COMPARAR-EMPLEADO.
033000     IF EMP-NUM-EMPLEADO = WS-NUM-EMPLEADO-BUSCADO
033100         MOVE 1 TO WS-EXISTE-EMPLEADO
033200     ELSE
033300         PERFORM 412-LEER-EMPLEADO THRU 412-EXIT.
033400 414-EXIT.
033500     EXIT.
033600
033700******************************************************************
033800*    420 - VALIDACION DE TIPO DE PLANILLA (BATCH FLOW S2.2)
033900******************************************************************
034000*    UN EMPLEADO ESTA REGISTRADO COMO MENSUAL O QUINCENAL EN EL
034100*    MAESTRO (EMP-TIPO-PLANILLA); SI EL OPERADOR PIDE CALCULAR
034200*    LA NOMINA CON EL TIPO QUE NO LE CORRESPONDE, NO SE CALCULA
034300*    NADA - EVITA LIQUIDAR UN MENSUAL COMO SI FUERA QUINCENAL.
034400 420-VALIDAR-TIPO-PLANILLA.
034500     MOVE 0 TO WS-PLANILLA-COINCIDE.
034600*    BANDERA EN CERO POR DEFECTO - SOLO SE PONE EN UNO SI EL TIPO
034700*    DIGITADO COINCIDE EXACTAMENTE CON EL DEL MAESTRO.
034800     IF EMP-TIPO-PLANILLA = WS-TIPO-PLANILLA-SEL
034900         MOVE 1 TO WS-PLANILLA-COINCIDE.
035000 420-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    430 - REGLA DE ELEGIBILIDAD POR FECHA DE INGRESO (S2.3)
035500******************************************************************
035600*    UN EMPLEADO SOLO ES ELEGIBLE PARA UN PERIODO SI SU FECHA DE
035700*    INGRESO ES IGUAL O ANTERIOR A LA FECHA DEL PERIODO; SI
035800*    EMP-FECHA-INGRESO ESTA EN CERO (MAESTRO VIEJO SIN ESE DATO)
035900*    SE ASUME ELEGIBLE POR DEFECTO, PARA NO BLOQUEAR REGISTROS
036000*    HEREDADOS DE ANTES DE LA REVISION Y2K DE 1998.
036100 430-VALIDAR-ELEGIBILIDAD.
036200     MOVE 1 TO WS-EMPLEADO-ELEGIBLE.
036300*    BANDERA EN UNO POR DEFECTO (ELEGIBLE); SOLO SE APAGA SI LA
036400*    FECHA DE INGRESO ES POSTERIOR A LA DEL PERIODO.
036500     IF EMP-FECHA-INGRESO > 0
036600         IF EMP-FECHA-INGRESO > WS-FECHA-PERIODO
036700             MOVE 0 TO WS-EMPLEADO-ELEGIBLE.
036800 430-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200*    440 - ARMAR EL REGISTRO DE NOMINA (S2.4-S2.5)
037300******************************************************************
037400*    CONSTRUYE NOMINA-REG ANTES DE MANDARLO A CALCULAR. EL ID DE
037500*    NOMINA ES UN CONTADOR DE MEMORIA DE ESTA CORRIDA (NO HAY
037600*    ARCHIVO DE CONTROL DE LLAVES EN ESTE SUBSISTEMA); LA FECHA
037700*    DE CALCULO SE TOMA DEL RELOJ DEL SISTEMA EN FORMATO AAMMDD
037800*    Y SE EXPANDE A CCYYMMDD ASUMIENDO SIGLO 20XX.
037900 440-ARMAR-NOMINA.
038000     ADD 1 TO WS-SIGUIENTE-ID-NOMINA.
038100     MOVE WS-SIGUIENTE-ID-NOMINA TO NOM-ID.
038200     MOVE EMP-NUM-EMPLEADO        TO NOM-EMPLEADO-ID.
038300*    LA LLAVE DEL MAESTRO (EMP-NUM-EMPLEADO) SE COPIA TAL CUAL AL
038400*    REGISTRO DE NOMINA PARA PODER CRUZAR AMBOS ARCHIVOS DESPUES.
038500     ACCEPT FECHA-HOY FROM DATE.
038600     MOVE 20                      TO NOM-FE-CCYY(1:2).
038700     MOVE FH-AA                   TO NOM-FE-CCYY(3:2).
038800     MOVE FH-MM                   TO NOM-FE-MM.
038900     MOVE FH-DD                   TO NOM-FE-DD.
039000*    EL CODIGO DE PERIODO (NOM-PERIODO) LO ARMA EL PARRAFO
039100*    COMPARTIDO DEL COPY NOMPRC, PARA QUE AMBOS PROGRAMAS LO
039200*    EXPRESEN SIEMPRE EN EL MISMO FORMATO.
039300     PERFORM 520-OBTENER-PERIODO THRU 520-EXIT.
039400     MOVE EMP-SALARIO-BRUTO       TO NOM-SALARIO-BRUTO.
039500 440-EXIT.
039600     EXIT.
039700
039800******************************************************************
039900*    465 - ALTA DEL REGISTRO EN EL HISTORICO NOMINAS.TXT
040000******************************************************************
040100*    SE ABRE EN EXTEND (APPEND) PORQUE NOMINAS.TXT ACUMULA EL
040200*    HISTORICO DE TODAS LAS CORRIDAS, TANTO LAS DE 6NOMMEN COMO
040300*    LAS INDIVIDUALES DE ESTE PROGRAMA; NUNCA SE TRUNCA AQUI.
040400 465-GRABAR-NOMINA.
040500     OPEN EXTEND NOMINA-FILE.
040600     PERFORM 570-ARMAR-LINEA-NOMINA THRU 570-EXIT.
040700     WRITE NOMINA-LINEA.
040800     CLOSE NOMINA-FILE.
040900 465-EXIT.
041000     EXIT.
041100
041200******************************************************************
041300*    470 - RECIBO DE PAGO DEL EMPLEADO (REPORTS S1)
041400******************************************************************
041500*    RECIBO DE DOS COLUMNAS (CONCEPTO/MONTO) REESCRITO EN LA
041600*    REVISION SOL-1344 DE 2024; ENCABEZADOS, SALARIO BRUTO, LAS
041700*    TRES DEDUCCIONES MAS EL IMPUESTO DE RENTA, EL TOTAL DE
041800*    DEDUCCIONES Y EL SALARIO NETO A PAGAR, EN ESE ORDEN.
041900 470-IMPRIMIR-RECIBO.
042000     MOVE EMP-NOMBRE-COMPLETO-R   TO REC-NOMBRE.
042100     MOVE EMP-CEDULA              TO REC-CEDULA.
042200*    CEDULA Y PUESTO VIENEN DIRECTO DEL MAESTRO - NO SE CALCULAN.
042300     MOVE EMP-PUESTO              TO REC-PUESTO.
042400     MOVE NOM-PERIODO             TO REC-PERIODO.
042500     WRITE REPORTE-REG FROM REC-ENCAB-1 BEFORE PAGE.
042600     WRITE REPORTE-REG FROM REC-ENCAB-2 BEFORE 1 LINES.
042700     WRITE REPORTE-REG FROM REC-ENCAB-3 BEFORE 1 LINES.
042800
042900*    RENGLON DE SALARIO BRUTO, ANTES DE LAS DEDUCCIONES.
043000     MOVE "SALARIO BRUTO"         TO REC-CM-CONCEPTO.
043100     MOVE NOM-SALARIO-BRUTO       TO REC-CM-MONTO.
043200     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 2 LINES.
043300
043400     WRITE REPORTE-REG FROM REC-TITULO-DEDUC BEFORE 2 LINES.
043500
043600*    LAS TRES DEDUCCIONES DE LEY AL EMPLEADO MAS EL IMPUESTO DE
043700*    RENTA, YA CALCULADOS POR NOMPRC SOBRE NOMINA-REG.
043800     MOVE "CCSS-IVM (4.17%)"      TO REC-CM-CONCEPTO.
043900     MOVE NOM-DEDUCCION-IVM       TO REC-CM-MONTO.
044000     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
044100
044200     MOVE "CCSS-SEM (6.50%)"      TO REC-CM-CONCEPTO.
044300     MOVE NOM-DEDUCCION-SEM       TO REC-CM-MONTO.
044400     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
044500
044600     MOVE "BANCO POPULAR (1%)"    TO REC-CM-CONCEPTO.
044700     MOVE NOM-DEDUCCION-BCO-POP   TO REC-CM-MONTO.
044800     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
044900
045000     MOVE "IMPUESTO RENTA"        TO REC-CM-CONCEPTO.
045100*    EL IMPUESTO SOBRE LA RENTA SALE DE LA TABLA DE TRAMOS DE
045200*    NOMCTE (CTE-RENTA-EXENTO/TOPE-T1/T2/T3), APLICADA POR
045300*    500-CALCULAR-DEDUCCIONES DE NOMPRC.
045400     MOVE NOM-DEDUCCION-RENTA     TO REC-CM-MONTO.
045500     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
045600
045700*    OJO - EL TOTAL SUMA NOM-DEDUCCION-CCSS (YA CONSOLIDADO POR
045800*    NOMPRC) Y NO LAS PARTES IVM/SEM POR SEPARADO, PARA EVITAR
045900*    DOBLE CONTEO DE LA MISMA DEDUCCION.
046000     COMPUTE WS-CALC-TOTAL-DEDUC =
046100         NOM-DEDUCCION-CCSS + NOM-DEDUCCION-BCO-POP
046200         + NOM-DEDUCCION-RENTA.
046300     MOVE "TOTAL DEDUCCIONES"     TO REC-CM-CONCEPTO.
046400     MOVE WS-CALC-TOTAL-DEDUC     TO REC-CM-MONTO.
046500     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 2 LINES.
046600
046700     MOVE NOM-SALARIO-NETO        TO REC-NETO-MONTO.
046800*    ULTIMO RENGLON DEL RECIBO - EL SALARIO NETO YA VIENE CALCULADO
046900*    POR NOMPRC (SALARIO BRUTO MENOS LAS TRES DEDUCCIONES Y LA
047000*    RENTA); AQUI SOLO SE IMPRIME.
047100     WRITE REPORTE-REG FROM REC-NETO BEFORE 2 LINES.
047200 470-EXIT.
047300     EXIT.
047400
047500******************************************************************
047600*    480 - REPORTE INDIVIDUAL DE APORTES PATRONALES (REPORTS S2)
047700******************************************************************
047800*    ESTE RENGLON NO LE INTERESA AL EMPLEADO - ES EL COSTO QUE
047900*    PAGA LA EMPRESA POR ESE EMPLEADO ESE MES, PARA EL EXPEDIENTE
048000*    DEL PATRONO Y PARA LA CONCILIACION CONTABLE.
048100 480-IMPRIMIR-REPORTE-PATRONO.
048200     MOVE EMP-NOMBRE-COMPLETO-R   TO RP-NOMBRE.
048300*    EL REPORTE DE PATRONO USA LA VISTA REDEFINIDA DE NOMEMP
048400*    (NOMBRE+APELLIDO1+APELLIDO2 COMO UNA SOLA CADENA DE 60).
048500     MOVE NOM-PERIODO             TO RP-PERIODO.
048600     WRITE REPORTE-REG FROM RP-ENCAB-1 BEFORE PAGE.
048700     WRITE REPORTE-REG FROM RP-ENCAB-2 BEFORE 1 LINES.
048800
048900     MOVE "SALARIO BASE"          TO REC-CM-CONCEPTO.
049000     MOVE NOM-SALARIO-BRUTO       TO REC-CM-MONTO.
049100     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 2 LINES.
049200
049300     WRITE REPORTE-REG FROM RP-TITULO-APORTES BEFORE 2 LINES.
049400
049500*    LAS CINCO COLUMNAS DE APORTE PATRONAL, EN EL MISMO ORDEN EN
049600*    QUE LAS CALCULA 510-CALCULAR-APORTES-PATRONALES DE NOMPRC.
049700     MOVE "CCSS-IVM (7.08%)"      TO REC-CM-CONCEPTO.
049800     MOVE NOM-APORTE-IVM          TO REC-CM-MONTO.
049900     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
050000
050100     MOVE "CCSS-SEM (10.59%)"     TO REC-CM-CONCEPTO.
050200     MOVE NOM-APORTE-SEM          TO REC-CM-MONTO.
050300     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
050400
050500     MOVE "INA (1.5%)"            TO REC-CM-CONCEPTO.
050600*    INA - INSTITUTO NACIONAL DE APRENDIZAJE, CAPACITACION TECNICA.
050700     MOVE NOM-APORTE-INA          TO REC-CM-MONTO.
050800     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
050900
051000     MOVE "FCL (3%)"              TO REC-CM-CONCEPTO.
051100*    FCL - FONDO DE CAPITALIZACION LABORAL (CESANTIA).
051200     MOVE NOM-APORTE-FCL          TO REC-CM-MONTO.
051300     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
051400
051500     MOVE "ASIGNACIONES (5%)"     TO REC-CM-CONCEPTO.
051600*    ASIGNACIONES FAMILIARES - FINANCIA EL REGIMEN DE ASIGNACIONES
051700*    FAMILIARES Y EL IMAS.
051800     MOVE NOM-APORTE-ASIGNAC      TO REC-CM-MONTO.
051900     WRITE REPORTE-REG FROM REC-CONCEPTO-MONTO BEFORE 1 LINES.
052000
052100*    IGUAL QUE EN 470, SE SUMA EL APORTE CCSS YA CONSOLIDADO, NO
052200*    LAS PARTES IVM/SEM POR SEPARADO.
052300     COMPUTE WS-CALC-TOTAL-DEDUC =
052400         NOM-APORTE-CCSS + NOM-APORTE-INA + NOM-APORTE-FCL
052500         + NOM-APORTE-ASIGNAC.
052600     MOVE WS-CALC-TOTAL-DEDUC     TO RP-TOTAL-MONTO.
052700     WRITE REPORTE-REG FROM RP-TOTAL-APORTES BEFORE 2 LINES.
052800 480-EXIT.
052900     EXIT.
053000
053100******************************************************************
053200*    300 - CIERRE
053300******************************************************************
053400 300-FIN.
053500     DISPLAY "FIN DEL CALCULO DE NOMINA INDIVIDUAL".
053600     CLOSE REPORTE.
053700*    SI NINGUNA COMPUERTA DE 400 PASO, EL RECIBO IGUAL SE ABRIO EN
053800*    100-INICIO Y AQUI SE CIERRA VACIO (SIN DETALLE) - NO ES ERROR.
053900
054000*    EL CALCULO PROPIAMENTE DICHO (DEDUCCIONES, APORTES, RENTA,
054100*    NETO, PERIODO) VIVE EN EL COPY NOMPRC, COMPARTIDO CON
054200*    6NOMMEN, PARA QUE LA FORMULA NO SE MANTENGA POR DUPLICADO.
054300 COPY NOMPRC.
054400
054500 END PROGRAM 4NOMCAL.
