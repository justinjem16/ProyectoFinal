000100******************************************************************
000200*                                                            NOMREG
000300*    COPY NOMREG - AREA DE ARCHIVO DEL HISTORICO DE NOMINA
000400*    (NOMINAS.TXT)
000500*    -------------------------------------------------------
000600*    NOMINAS.TXT ES LINE SEQUENTIAL, CAMPOS SEPARADOS POR COMA,
000700*    IGUAL CONVENCION QUE EMPLEADOS.TXT (VER NOMEMP); CAMPO 1 ES
000800*    SIEMPRE EL ID DE NOMINA. ES HISTORICO DE SOLO ALTA
000900*    (AGREGAR) - NUNCA SE REESCRIBE NI SE BORRA UN REGISTRO YA
001000*    EMITIDO. EL REGISTRO DE ARCHIVO (NOMINA-LINEA) ES UNA SOLA
001100*    LINEA DE TEXTO CRUDO; EL LAYOUT CON CAMPOS FIJOS (NOMINA-
001200*    REG) VIVE EN WORKING-STORAGE EN EL COPY NOMREW, Y SE ARMA
001300*    EN UNA LINEA CSV CON EL PARRAFO COMPARTIDO 570-ARMAR-LINEA-
001400*    NOMINA DEL COPY NOMPRC ANTES DE CADA WRITE.
001500*
001600*    H I S T O R I A L   D E   C A M B I O S
001700*    FECHA       QUIEN   TICKET      DESCRIPCION
001800*    ----------  ------  ----------  --------------------------
001900*    1991-06-20  MGS     SOL-0231    PRIMERA VERSION DEL REGISTRO
002000*    1994-01-09  MGS     SOL-0309    SE SEPARA CCSS EN IVM Y SEM
002100*    1996-10-04  MGS     SOL-0401    SE AGREGA BANCO POPULAR
002200*    1999-01-18  RCA     SOL-0512    REVISION Y2K - FECHA-EMISION
002300*                                    PASA A CCYYMMDD (8 DIGITOS)
002400*    2010-09-30  LBQ     SOL-0905    SE AGREGA IMPUESTO DE RENTA
002500*    2018-02-12  LBQ     SOL-1120    SE AGREGAN APORTES PATRONALES
002600*                                    (ANTES SOLO SE GUARDABAN LAS
002700*                                    DEDUCCIONES DEL EMPLEADO)
002800*    2024-11-05  DCM     SOL-1344    SE AGREGA VISTA REDEFINIDA DE
002900*                                    FECHA-EMISION POR ANO/MES/DIA
003000*    2025-03-10  DCM     SOL-1402    NOMINAS.TXT SIEMPRE FUE UN
003100*                                    COMMA-DELIMITED PLANO, PERO
003200*                                    SE ESCRIBIA CON WRITE DIRECTO
003300*                                    DE UN GRUPO DE CAMPOS FIJOS -
003400*                                    NUNCA SALIA SEPARADO POR
003500*                                    COMA. SE CAMBIA EL REGISTRO A
003600*                                    UNA SOLA LINEA CRUDA
003700*                                    (ORGANIZATION LINE
003800*                                    SEQUENTIAL EN EL SELECT) Y EL
003900*                                    LAYOUT FIJO ANTERIOR SE MUEVE
004000*                                    AL NUEVO COPY NOMREW.
004100******************************************************************
004200 FD  NOMINA-FILE
004300     LABEL RECORD STANDARD.
004400*    220 POSICIONES ALCANZAN DE SOBRA PARA LOS DIECISIETE CAMPOS
004500*    DEL CSV MAS SUS DIECISEIS COMAS.
004600 01  NOMINA-LINEA                PIC X(220).
