000100******************************************************************
000200*                                                            NOMPRC
000300*    COPY NOMPRC - RUTINAS DE CALCULO DE NOMINA
000400*    -------------------------------------------------------
000500*    SE INCLUYE EN LA PROCEDURE DIVISION DEL PROGRAMA QUE LA USE,
000600*    DESPUES DE LOS PARRAFOS PROPIOS DEL PROGRAMA. NO HACE E/S DE
000700*    ARCHIVOS - SOLO ARITMETICA SOBRE UN REGISTRO DE NOMINA YA
000800*    POSICIONADO EN NOMINA-REG (COPY NOMREW).
000900*
001000*    CONTRATO DE CAMPOS QUE EL PROGRAMA INCLUSOR DEBE DECLARAR EN
001100*    SU WORKING-STORAGE SECTION ANTES DE EJECUTAR COPY NOMPRC:
001200*        WS-CALC-EXCESO          PIC S9(09)V99.
001300*        WS-CALC-TRAMO-MONTO     PIC S9(09)V99.
001400*        WS-CALC-TOTAL-DEDUC     PIC S9(09)V99.
001500*        WS-FECHA-PERIODO-CCYY   PIC 9(04).
001600*        WS-FECHA-PERIODO-MM     PIC 9(02).
001700*        WS-FECHA-PERIODO-DD     PIC 9(02).
001800*        WS-TIPO-PLANILLA-SEL    PIC X(09).
001900*    Y DEBE HABER EJECUTADO COPY NOMCTE EN WORKING-STORAGE Y
002000*    TENER EL REGISTRO NOMINA-REG (COPY NOMREW) LLENO CON
002100*    NOM-SALARIO-BRUTO ANTES DE PERFORM 560-CALCULAR-NOMINA-
002200*    COMPLETA.
002300*
002400*    H I S T O R I A L   D E   C A M B I O S
002500*    FECHA       QUIEN   TICKET      DESCRIPCION
002600*    ----------  ------  ----------  --------------------------
002700*    1991-06-20  MGS     SOL-0231    PRIMERA VERSION (SOLO CCSS)
002800*    1994-01-09  MGS     SOL-0309    SE AGREGA BANCO POPULAR Y
002900*                                    APORTES PATRONALES
003000*    1999-01-18  RCA     SOL-0512    REVISION Y2K - SIN CAMBIOS DE
003100*                                    FORMULA, SOLO SE REVISARON
003200*                                    LAS FECHAS DE CCYYMMDD
003300*    2010-09-30  LBQ     SOL-0905    SE AGREGA CALCULO DE TRAMOS
003400*                                    DE IMPUESTO DE RENTA
003500*    2018-02-12  LBQ     SOL-1120    SE AGREGA 520-OBTENER-PERIODO
003600*                                    (ANTES EL PERIODO SE ARMABA
003700*                                    A MANO EN CADA PROGRAMA)
003800*    2024-11-05  DCM     SOL-1344    SE DOCUMENTA EL CONTRATO DE
003900*                                    CAMPOS DE WORKING-STORAGE
004000*                                    EXIGIDOS POR ESTE MIEMBRO
004100*    2025-03-10  DCM     SOL-1402    SE AGREGA 570-ARMAR-LINEA-NOMINA,
004200*                                    QUE CONVIERTE NOMINA-REG (COPY
004300*                                    NOMREW) A LA LINEA CSV DE
004400*                                    NOMINAS.TXT (NOMINA-LINEA, COPY
004500*                                    NOMREG); EL PROGRAMA INCLUSOR DEBE
004600*                                    HABER HECHO COPY NOMREG EN FILE
004700*                                    SECTION Y COPY NOMREW EN
004800*                                    WORKING-STORAGE ANTES DE USARLO.
004900*    2025-03-17  DCM     SOL-1409    SE REESCRIBE LA COMPUERTA DE
005000*                                    515-CALCULAR-IMPUESTO-RENTA SIN
005100*                                    GO TO - EL TRAMO EXENTO AHORA SE
005200*                                    RESUELVE CON IF/ELSE ANIDADO.
005300******************************************************************
005400*    PARRAFO MAESTRO - ENCADENA LAS TRES FASES DEL CALCULO
005500******************************************************************
005600 560-CALCULAR-NOMINA-COMPLETA.
005700     PERFORM 500-CALCULAR-DEDUCCIONES THRU 500-EXIT.
005800     PERFORM 510-CALCULAR-APORTES-PATRONALES THRU 510-EXIT.
005900     PERFORM 530-CALCULAR-SALARIO-NETO THRU 530-EXIT.
006000 560-EXIT.
006100     EXIT.
006200******************************************************************
006300*    DEDUCCIONES DEL EMPLEADO (CCSS, BANCO POPULAR Y RENTA)
006400******************************************************************
006500 500-CALCULAR-DEDUCCIONES.
006600     COMPUTE NOM-DEDUCCION-IVM ROUNDED =
006700         NOM-SALARIO-BRUTO * CTE-DEDUCCION-IVM.
006800     COMPUTE NOM-DEDUCCION-SEM ROUNDED =
006900         NOM-SALARIO-BRUTO * CTE-DEDUCCION-SEM.
007000     ADD NOM-DEDUCCION-IVM NOM-DEDUCCION-SEM
007100         GIVING NOM-DEDUCCION-CCSS.
007200     COMPUTE NOM-DEDUCCION-BCO-POP ROUNDED =
007300         NOM-SALARIO-BRUTO * CTE-DEDUCCION-BANCO-POP.
007400     PERFORM 515-CALCULAR-IMPUESTO-RENTA THRU 515-EXIT.
007500 500-EXIT.
007600     EXIT.
007700******************************************************************
007800*    IMPUESTO DE RENTA PROGRESIVO POR TRAMOS
007900*    CADA TRAMO SE EVALUA DE FORMA INDEPENDIENTE (NO ELSE-IF); EL
008000*    TOPE DE CADA TRAMO Y EL MINIMO DE LA FORMULA ORIGINAL SE
008100*    RESUELVEN CON LOS PARRAFOS 516 A 519.
008200******************************************************************
008300 515-CALCULAR-IMPUESTO-RENTA.
008400     MOVE ZERO TO NOM-DEDUCCION-RENTA.
008500     IF NOM-SALARIO-BRUTO > CTE-RENTA-EXENTO
008600         PERFORM 516-TRAMO-UNO THRU 516-EXIT
008700         IF NOM-SALARIO-BRUTO > CTE-RENTA-TOPE-T1
008800             PERFORM 517-TRAMO-DOS THRU 517-EXIT
008900         IF NOM-SALARIO-BRUTO > CTE-RENTA-TOPE-T2
009000             PERFORM 518-TRAMO-TRES THRU 518-EXIT
009100         IF NOM-SALARIO-BRUTO > CTE-RENTA-TOPE-T3
009200             PERFORM 519-TRAMO-CUATRO THRU 519-EXIT.
009300 515-EXIT.
009400     EXIT.
009500 516-TRAMO-UNO.
009600     COMPUTE WS-CALC-EXCESO = NOM-SALARIO-BRUTO - CTE-RENTA-EXENTO.
009700     IF WS-CALC-EXCESO > (CTE-RENTA-TOPE-T1 - CTE-RENTA-EXENTO)
009800         MOVE (CTE-RENTA-TOPE-T1 - CTE-RENTA-EXENTO)
009900             TO WS-CALC-TRAMO-MONTO
010000     ELSE
010100         MOVE WS-CALC-EXCESO TO WS-CALC-TRAMO-MONTO.
010200     COMPUTE NOM-DEDUCCION-RENTA ROUNDED =
010300         NOM-DEDUCCION-RENTA + (WS-CALC-TRAMO-MONTO * CTE-RENTA-TASA-T1).
010400 516-EXIT.
010500     EXIT.
010600 517-TRAMO-DOS.
010700     COMPUTE WS-CALC-EXCESO = NOM-SALARIO-BRUTO - CTE-RENTA-TOPE-T1.
010800     IF WS-CALC-EXCESO > (CTE-RENTA-TOPE-T2 - CTE-RENTA-TOPE-T1)
010900         MOVE (CTE-RENTA-TOPE-T2 - CTE-RENTA-TOPE-T1)
011000             TO WS-CALC-TRAMO-MONTO
011100     ELSE
011200         MOVE WS-CALC-EXCESO TO WS-CALC-TRAMO-MONTO.
011300     COMPUTE NOM-DEDUCCION-RENTA ROUNDED =
011400         NOM-DEDUCCION-RENTA + (WS-CALC-TRAMO-MONTO * CTE-RENTA-TASA-T2).
011500 517-EXIT.
011600     EXIT.
011700 518-TRAMO-TRES.
011800     COMPUTE WS-CALC-EXCESO = NOM-SALARIO-BRUTO - CTE-RENTA-TOPE-T2.
011900     IF WS-CALC-EXCESO > (CTE-RENTA-TOPE-T3 - CTE-RENTA-TOPE-T2)
012000         MOVE (CTE-RENTA-TOPE-T3 - CTE-RENTA-TOPE-T2)
012100             TO WS-CALC-TRAMO-MONTO
012200     ELSE
012300         MOVE WS-CALC-EXCESO TO WS-CALC-TRAMO-MONTO.
012400     COMPUTE NOM-DEDUCCION-RENTA ROUNDED =
012500         NOM-DEDUCCION-RENTA + (WS-CALC-TRAMO-MONTO * CTE-RENTA-TASA-T3).
012600 518-EXIT.
012700     EXIT.
012800 519-TRAMO-CUATRO.
012900     COMPUTE WS-CALC-TRAMO-MONTO = NOM-SALARIO-BRUTO - CTE-RENTA-TOPE-T3.
013000     COMPUTE NOM-DEDUCCION-RENTA ROUNDED =
013100         NOM-DEDUCCION-RENTA + (WS-CALC-TRAMO-MONTO * CTE-RENTA-TASA-T4).
013200 519-EXIT.
013300     EXIT.
013400******************************************************************
013500*    APORTES PATRONALES A LA CCSS, INA, FCL Y ASIGNACIONES
013600******************************************************************
013700 510-CALCULAR-APORTES-PATRONALES.
013800     COMPUTE NOM-APORTE-IVM ROUNDED =
013900         NOM-SALARIO-BRUTO * CTE-APORTE-IVM.
014000     COMPUTE NOM-APORTE-SEM ROUNDED =
014100         NOM-SALARIO-BRUTO * CTE-APORTE-SEM.
014200     ADD NOM-APORTE-IVM NOM-APORTE-SEM GIVING NOM-APORTE-CCSS.
014300     COMPUTE NOM-APORTE-INA ROUNDED =
014400         NOM-SALARIO-BRUTO * CTE-APORTE-INA.
014500     COMPUTE NOM-APORTE-FCL ROUNDED =
014600         NOM-SALARIO-BRUTO * CTE-APORTE-FCL.
014700     COMPUTE NOM-APORTE-ASIGNAC ROUNDED =
014800         NOM-SALARIO-BRUTO * CTE-APORTE-ASIGNACIONES.
014900 510-EXIT.
015000     EXIT.
015100******************************************************************
015200*    SALARIO NETO A PAGAR (BRUTO MENOS DEDUCCIONES)
015300******************************************************************
015400 530-CALCULAR-SALARIO-NETO.
015500     COMPUTE WS-CALC-TOTAL-DEDUC =
015600         NOM-DEDUCCION-CCSS + NOM-DEDUCCION-BCO-POP
015700         + NOM-DEDUCCION-RENTA.
015800     COMPUTE NOM-SALARIO-NETO =
015900         NOM-SALARIO-BRUTO - WS-CALC-TOTAL-DEDUC.
016000 530-EXIT.
016100     EXIT.
016200******************************************************************
016300*    CODIGO DE PERIODO DE LA CORRIDA (MENSUAL O QUINCENAL)
016400******************************************************************
016500 520-OBTENER-PERIODO.
016600     MOVE SPACES TO NOM-PERIODO.
016700     IF WS-TIPO-PLANILLA-SEL = "MENSUAL"
016800         PERFORM 521-PERIODO-MENSUAL THRU 521-EXIT
016900     ELSE
017000         PERFORM 522-PERIODO-QUINCENAL THRU 522-EXIT.
017100 520-EXIT.
017200     EXIT.
017300 521-PERIODO-MENSUAL.
017400     STRING WS-FECHA-PERIODO-CCYY DELIMITED BY SIZE
017500            "-"                   DELIMITED BY SIZE
017600            WS-FECHA-PERIODO-MM   DELIMITED BY SIZE
017700            "-M"                  DELIMITED BY SIZE
017800            INTO NOM-PERIODO.
017900 521-EXIT.
018000     EXIT.
018100 522-PERIODO-QUINCENAL.
018200     IF WS-FECHA-PERIODO-DD NOT > 15
018300         STRING WS-FECHA-PERIODO-CCYY DELIMITED BY SIZE
018400                "-"                   DELIMITED BY SIZE
018500                WS-FECHA-PERIODO-MM   DELIMITED BY SIZE
018600                "-Q1"                 DELIMITED BY SIZE
018700                INTO NOM-PERIODO
018800     ELSE
018900         STRING WS-FECHA-PERIODO-CCYY DELIMITED BY SIZE
019000                "-"                   DELIMITED BY SIZE
019100                WS-FECHA-PERIODO-MM   DELIMITED BY SIZE
019200                "-Q2"                 DELIMITED BY SIZE
019300                INTO NOM-PERIODO.
019400 522-EXIT.
019500     EXIT.
019600******************************************************************
019700*    ARMADO DE LA LINEA CSV DEL HISTORICO NOMINAS.TXT
019800******************************************************************
019900*    NOMINA-REG (COPY NOMREW) TRAE LOS MONTOS SIN PUNTO DECIMAL -
020000*    ONCE DIGITOS CADA UNO, LOS DOS ULTIMOS SON CENTIMOS - ASI QUE EL
020100*    STRING DE ABAJO SOLO INTERCALA COMAS; NO HAY QUE CONVERTIR NADA.
020200 570-ARMAR-LINEA-NOMINA.
020300     STRING NOM-ID               DELIMITED BY SIZE
020400            ","                  DELIMITED BY SIZE
020500            NOM-EMPLEADO-ID      DELIMITED BY SIZE
020600            ","                  DELIMITED BY SIZE
020700            NOM-FECHA-EMISION    DELIMITED BY SIZE
020800            ","                  DELIMITED BY SIZE
020900            NOM-PERIODO          DELIMITED BY SIZE
021000            ","                  DELIMITED BY SIZE
021100            NOM-SALARIO-BRUTO    DELIMITED BY SIZE
021200            ","                  DELIMITED BY SIZE
021300            NOM-SALARIO-NETO     DELIMITED BY SIZE
021400            ","                  DELIMITED BY SIZE
021500            NOM-DEDUCCION-IVM    DELIMITED BY SIZE
021600            ","                  DELIMITED BY SIZE
021700            NOM-DEDUCCION-SEM    DELIMITED BY SIZE
021800            ","                  DELIMITED BY SIZE
021900            NOM-DEDUCCION-CCSS   DELIMITED BY SIZE
022000            ","                  DELIMITED BY SIZE
022100            NOM-DEDUCCION-BCO-POP DELIMITED BY SIZE
022200            ","                  DELIMITED BY SIZE
022300            NOM-DEDUCCION-RENTA  DELIMITED BY SIZE
022400            ","                  DELIMITED BY SIZE
022500            NOM-APORTE-IVM       DELIMITED BY SIZE
022600            ","                  DELIMITED BY SIZE
022700            NOM-APORTE-SEM       DELIMITED BY SIZE
022800            ","                  DELIMITED BY SIZE
022900            NOM-APORTE-CCSS      DELIMITED BY SIZE
023000            ","                  DELIMITED BY SIZE
023100            NOM-APORTE-INA       DELIMITED BY SIZE
023200            ","                  DELIMITED BY SIZE
023300            NOM-APORTE-FCL       DELIMITED BY SIZE
023400            ","                  DELIMITED BY SIZE
023500            NOM-APORTE-ASIGNAC   DELIMITED BY SIZE
023600            INTO NOMINA-LINEA.
023700 570-EXIT.
023800     EXIT.
